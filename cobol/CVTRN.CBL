000100******************************************************************
000200*         COPY CVTRN  -  TRANSACCION DE COMANDO DIARIO SOBRE    *
000300*         EL MAESTRO DE CUENTAS VEHICULARES                     *
000400*         LONGITUD  : 80 BYTES                                  *
000500******************************************************************
000600* HISTORIAL DE CAMBIOS                                           *
000700* 14/03/2024  EDRD   CVM-0004   CREACION DEL LAYOUT ORIGINAL      *
000800* 26/07/2024  JLPM   CVM-0115   AGREGA CODIGOS DE REVISION/NOVEDAD*
000900*                              DE PROCESO (MR/MB/MN/RN) Y BANDERA *
001000*                              DE DEVOLUCION FORZADA POR ADMIN.   *
001100******************************************************************
001200 01  REG-CVTRN.
001300     05  TX-CODIGO-OP                PIC X(02).
001400         88  TX-OP-CREAR                    VALUE 'CR'.
001500         88  TX-OP-INICIA-TRASLADO          VALUE 'IT'.
001600         88  TX-OP-INICIA-RADICACION        VALUE 'IR'.
001700         88  TX-OP-COMPLETA-TRASLADO        VALUE 'CT'.
001800         88  TX-OP-COMPLETA-RADICACION      VALUE 'CP'.
001900         88  TX-OP-DEVUELVE-TRASLADO        VALUE 'DT'.
002000         88  TX-OP-DEVUELVE-RADICACION      VALUE 'DR'.
002100         88  TX-OP-INACTIVA                 VALUE 'IN'.
002200         88  TX-OP-REACTIVA                 VALUE 'RE'.
002300         88  TX-OP-REASIGNA                 VALUE 'RF'.
002400         88  TX-OP-MARCA-RECIBIDO           VALUE 'MB'.
002500         88  TX-OP-MARCA-REVISADO           VALUE 'MR'.
002600         88  TX-OP-MARCA-NOVEDAD            VALUE 'MN'.
002700         88  TX-OP-RESUELVE-NOVEDAD         VALUE 'RN'.
002800         88  TX-OP-FUERZA-DEVOLUCION        VALUE 'FD'.
002900     05  TX-PLACA                    PIC X(06).
003000     05  TX-FUNCIONARIO               PIC X(12).
003100     05  TX-FECHA                    PIC 9(08).
003200     05  TX-ORGANISMO                PIC X(12).
003300     05  TX-TIPO-SERVICIO            PIC X(02).
003400     05  TX-MOTIVO                   PIC X(30).
003500     05  TX-ADMIN-FLAG               PIC X(01).
003600         88  TX-ES-ADMIN                    VALUE 'S'.
003700     05  FILLER                      PIC X(07).
