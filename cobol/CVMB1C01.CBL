000100******************************************************************
000200* FECHA       : 04/11/1987                                       *
000300* PROGRAMADOR : J. MORALES CASTILLO (JMCA)                       *
000400* APLICACION  : MOVILIDAD - CUENTAS VEHICULARES                  *
000500* PROGRAMA    : CVMB1C01                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : CORRIDA PRINCIPAL DE APLICACION DE TRANSACCIONES *
000800*             : SOBRE EL MAESTRO DE CUENTAS. VALIDA Y APLICA     *
000900*             : CADA COMANDO DIARIO (CREACION, INICIO Y CIERRE   *
001000*             : DE TRASLADOS/RADICACIONES, INACTIVACION,         *
001100*             : REACTIVACION Y REASIGNACION DE FUNCIONARIO)      *
001200*             : CONTRA EL MOTOR DE REGLAS DE PROCESO ANTERIOR.   *
001300* ARCHIVOS    : CVMAEE=S,CVMAES=S,CVTRNE=S,CVUBIE=S,CVHISS=S,    *
001400*             : CVRPT1=S (PASO 1 DE 3 DEL REPORTE CONSOLIDADO)   *
001500* PROGRAMA(S) : NO APLICA                                        *
001600* BPM/RATIONAL: 184402                                           *
001700* NOMBRE      : MOTOR DE MOVILIDAD DE CUENTAS VEHICULARES        *
001800******************************************************************
001900 IDENTIFICATION DIVISION.
002000 PROGRAM-ID.    CVMB1C01.
002100 AUTHOR.        J. MORALES CASTILLO.
002200 INSTALLATION.  DEPTO DE SISTEMAS - AUTORIDAD DE TRANSITO
002300                 Y MOVILIDAD.
002400 DATE-WRITTEN.  04/11/1987.
002500 DATE-COMPILED.
002600 SECURITY.      USO INTERNO - AUTORIDAD DE TRANSITO Y MOVILIDAD.
002700******************************************************************
002800*                   B I T A C O R A   D E   C A M B I O S        *
002900******************************************************************
003000* 04/11/1987  JMCA   CVM-0001  VERSION ORIGINAL, SOLO ALTA DE    *
003100*                              CUENTA Y TRASLADO SIMPLE.         *
003200* 19/02/1988  JMCA   CVM-0004  AGREGA RADICACION (PROCESO R).    *
003300* 07/09/1988  SPAG   CVM-0009  REGLA DE PROCESO ANTERIOR XOR.    *
003400* 22/01/1990  SPAG   CVM-0015  CONTEO DE ASIGNACIONES POR CUENTA.*
003500* 03/06/1991  JMCA   CVM-0018  REASIGNACION DE FUNCIONARIO (RF). *
003600* 14/11/1992  MDVE   CVM-0022  VALIDACION DE ORGANISMO CONTRA    *
003700*                              TABLA DE AGENCIAS HOMOLOGAS.      *
003800* 30/03/1994  MDVE   CVM-0026  INACTIVAR/REACTIVAR CUENTA.       *
003900* 18/08/1995  SPAG   CVM-0030  VENCIMIENTO A 60 DIAS CALENDARIO. *
004000* 02/02/1996  RHTZ   CVM-0033  REVISION ANUAL DE FILE STATUS.    *
004100* 11/12/1998  RHTZ   CVM-0037  VENTANA DE SIGLO PARA AAAAMMDD,   *
004200*                              PREPARACION CAMBIO DE MILENIO.    *
004300* 09/03/1999  RHTZ   CVM-0038  PRUEBAS Y2K SOBRE FECHA DE        *
004400*                              VENCIMIENTO Y SECUENCIA DIARIA.   *
004500* 17/01/2001  MDVE   CVM-0041  NUEVO TIPO DE SERVICIO ES.        *
004600* 25/05/2004  JMCA   CVM-0048  MIGRACION DE TABLA DE AGENCIAS A  *
004700*                              ARCHIVO CVUBIE EN VEZ DE SYSIN.   *
004800* 13/10/2009  SPAG   CVM-0056  ORDENAMIENTO DE MAESTRO VIA SORT  *
004900*                              PARA ALTAS, YA NO POR REESCRITURA.*
005000* 06/02/2015  MDVE   CVM-0063  REVISION DE COHERENCIA DE ESTADOS *
005100*                              AL CARGAR EL MAESTRO EN TABLA.    *
005200* 14/03/2024  EDRD   CVM-0071  ALINEACION DE MOTIVOS DE RECHAZO  *
005300*                              CON EL NUEVO MANUAL DE PROCESOS.  *
005400* 19/07/2024  JLPM   CVM-0074  PISTA DE AUDITORIA CVHISS Y       *
005500*                              CLASIFICACION AUTOMATICA POR      *
005600*                              PALABRA CLAVE DEL MOTIVO.         *
005700******************************************************************
005800 ENVIRONMENT DIVISION.
005900 CONFIGURATION SECTION.
006000 SPECIAL-NAMES.
006100     CLASS CVM-LETRA    IS 'A' THRU 'Z'
006200     CLASS CVM-DIGITO   IS '0' THRU '9'.
006300 INPUT-OUTPUT SECTION.
006400 FILE-CONTROL.
006500     SELECT CVMAEE  ASSIGN TO CVMAEE
006600                    ORGANIZATION  IS SEQUENTIAL
006700                    FILE STATUS   IS FS-CVMAEE.
006800     SELECT CVMAES  ASSIGN TO CVMAES
006900                    ORGANIZATION  IS SEQUENTIAL
007000                    FILE STATUS   IS FS-CVMAES.
007100     SELECT CVTRNE  ASSIGN TO CVTRNE
007200                    ORGANIZATION  IS SEQUENTIAL
007300                    FILE STATUS   IS FS-CVTRNE.
007400     SELECT CVUBIE  ASSIGN TO CVUBIE
007500                    ORGANIZATION  IS SEQUENTIAL
007600                    FILE STATUS   IS FS-CVUBIE.
007700     SELECT CVPROE  ASSIGN TO CVPROE
007800                    ORGANIZATION  IS SEQUENTIAL
007900                    FILE STATUS   IS FS-CVPROE.
008000     SELECT CVPROS  ASSIGN TO CVPROS
008100                    ORGANIZATION  IS SEQUENTIAL
008200                    FILE STATUS   IS FS-CVPROS.
008300     SELECT CVHISS  ASSIGN TO CVHISS
008400                    ORGANIZATION  IS SEQUENTIAL
008500                    FILE STATUS   IS FS-CVHISS.
008600     SELECT CVRPT1  ASSIGN TO CVRPT1
008700                    ORGANIZATION  IS LINE SEQUENTIAL
008800                    FILE STATUS   IS FS-CVRPT1.
008900     SELECT WORKMAE ASSIGN TO SORTWK1.
009000     SELECT WORKPRO ASSIGN TO SORTWK2.
009100
009200 DATA DIVISION.
009300 FILE SECTION.
009400******************************************************************
009500*               DEFINICION DE ARCHIVOS A UTILIZAR                *
009600******************************************************************
009700 FD  CVMAEE.
009800 01  REG-CVMAE-E                     PIC X(120).
009900 FD  CVMAES.
010000 01  REG-CVMAE-S                     PIC X(120).
010100 FD  CVTRNE.
010200     COPY CVTRN.
010300 FD  CVUBIE.
010400     COPY CVUBI.
010500 FD  CVPROE.
010600 01  REG-CVPRO-E                     PIC X(150).
010700 FD  CVPROS.
010800 01  REG-CVPRO-S                     PIC X(150).
010900 FD  CVHISS.
011000     COPY CVHIS.
011100 FD  CVRPT1.
011200 01  REG-CVRPT1                      PIC X(132).
011300 SD  WORKMAE.
011400 01  WS-WORK-MAE                     PIC X(120).
011500 SD  WORKPRO.
011600 01  WS-WORK-PRO                     PIC X(150).
011700
011800 WORKING-STORAGE SECTION.
011900******************************************************************
012000*                ESTADOS DE ARCHIVO (FILE STATUS)                 *
012100******************************************************************
012200 01  WKS-ARCHIVO-STATUS.
012300     05  FS-CVMAEE               PIC X(02) VALUE '00'.
012400     05  FS-CVMAES               PIC X(02) VALUE '00'.
012500     05  FS-CVTRNE               PIC X(02) VALUE '00'.
012600     05  FS-CVUBIE               PIC X(02) VALUE '00'.
012700     05  FS-CVPROE               PIC X(02) VALUE '00'.
012800     05  FS-CVPROS               PIC X(02) VALUE '00'.
012900     05  FS-CVHISS               PIC X(02) VALUE '00'.
013000     05  FS-CVRPT1               PIC X(02) VALUE '00'.
013100 01  WKS-FIN-SORT                PIC X(01) VALUE 'N'.
013200
013300******************************************************************
013400*                CONTADORES, LLAVES Y CONMUTADORES                *
013500******************************************************************
013600 01  WKS-PROGRAMA                PIC X(08) VALUE 'CVMB1C01'.
013700 01  WKS-FECHA-PROCESO           PIC 9(08) VALUE ZEROS.
013800 01  WKS-FECHA-PROCESO-DESGL REDEFINES WKS-FECHA-PROCESO.
013900     05  WKS-FP-ANIO             PIC 9(04).
014000     05  WKS-FP-MES              PIC 9(02).
014100     05  WKS-FP-DIA              PIC 9(02).
014200
014300 01  WKS-SWITCHES.
014400     05  WKS-FIN-TRANSACCIONES   PIC X(01) VALUE 'N'.
014500     05  WKS-CUENTA-ENCONTRADA   PIC X(01) VALUE 'N'.
014600     05  WKS-PROCESO-ENCONTRADO  PIC X(01) VALUE 'N'.
014700     05  WKS-TRANS-VALIDA        PIC X(01) VALUE 'S'.
014800     05  WKS-PERMITIDO           PIC X(01) VALUE 'S'.
014900
015000 01  WKS-CONTADORES.
015100     05  WKS-TOTAL-LEIDAS        PIC 9(06) COMP.
015200     05  WKS-TOTAL-APLICADAS     PIC 9(06) COMP.
015300     05  WKS-TOTAL-RECHAZADAS    PIC 9(06) COMP.
015400     05  WKS-CTA-CR              PIC 9(06) COMP.
015500     05  WKS-CTA-IT              PIC 9(06) COMP.
015600     05  WKS-CTA-IR              PIC 9(06) COMP.
015700     05  WKS-CTA-CT              PIC 9(06) COMP.
015800     05  WKS-CTA-CP              PIC 9(06) COMP.
015900     05  WKS-CTA-DT              PIC 9(06) COMP.
016000     05  WKS-CTA-DR              PIC 9(06) COMP.
016100     05  WKS-CTA-IN              PIC 9(06) COMP.
016200     05  WKS-CTA-RE              PIC 9(06) COMP.
016300     05  WKS-CTA-RF              PIC 9(06) COMP.
016400     05  WKS-CTA-MB              PIC 9(06) COMP.
016500     05  WKS-CTA-MR              PIC 9(06) COMP.
016600     05  WKS-CTA-MN              PIC 9(06) COMP.
016700     05  WKS-CTA-RN              PIC 9(06) COMP.
016800     05  WKS-CTA-FD              PIC 9(06) COMP.
016900     05  WKS-CUENTAS-CREADAS     PIC 9(06) COMP.
017000     05  WKS-PROCESOS-INICIADOS  PIC 9(06) COMP.
017100     05  WKS-PROCESOS-COMPLETOS  PIC 9(06) COMP.
017200     05  WKS-PROCESOS-DEVUELTOS  PIC 9(06) COMP.
017300
017400******************************************************************
017500*      TABLA DE AGENCIAS/ORGANISMOS HOMOLOGOS (BUSQUEDA BINARIA) *
017600******************************************************************
017700 01  WKS-TOTAL-AGENCIAS          PIC 9(04) COMP VALUE ZEROS.
017800 01  WKS-TABLA-AGENCIAS.
017900     05  WKS-AGE-ENTRY OCCURS 1 TO 0500 TIMES
018000         DEPENDING ON WKS-TOTAL-AGENCIAS
018100         ASCENDING KEY WKS-AGE-CODIGO
018200         INDEXED BY IDX-AGE.
018300         10  WKS-AGE-CODIGO       PIC X(12).
018400         10  WKS-AGE-MUNICIPIO    PIC X(20).
018500         10  WKS-AGE-DEPARTAMENTO PIC X(20).
018600         10  WKS-AGE-NOMBRE       PIC X(28).
018700
018800******************************************************************
018900*      TABLA DE CUENTAS EN MEMORIA (MAESTRO YA EXISTENTE)         *
019000******************************************************************
019100 01  WKS-TOTAL-CUENTAS           PIC 9(06) COMP VALUE ZEROS.
019200 01  WKS-TABLA-MAESTRO.
019300     05  WKS-MAE-ENTRY OCCURS 1 TO 050000 TIMES
019400         DEPENDING ON WKS-TOTAL-CUENTAS
019500         ASCENDING KEY WKS-MAE-PLACA
019600         INDEXED BY IDX-MAE.
019700         10  WKS-MAE-PLACA        PIC X(06).
019800         10  WKS-MAE-RESTO        PIC X(114).
019900
020000 01  WKS-TOTAL-CUENTAS-NUEVAS    PIC 9(06) COMP VALUE ZEROS.
020100 01  WKS-TABLA-CUENTAS-NUEVAS.
020200     05  WKS-MAE-NUEVA OCCURS 1 TO 05000 TIMES
020300         DEPENDING ON WKS-TOTAL-CUENTAS-NUEVAS.
020400         10  WKS-MAE-NUEVA-REG    PIC X(120).
020500
020600******************************************************************
020700*      TABLA DE PROCESOS EN MEMORIA (TRASLADOS/RADICACIONES)     *
020800******************************************************************
020900 01  WKS-TOTAL-PROCESOS          PIC 9(06) COMP VALUE ZEROS.
021000 01  WKS-TABLA-PROCESOS.
021100     05  WKS-PRO-ENTRY OCCURS 1 TO 050000 TIMES
021200         DEPENDING ON WKS-TOTAL-PROCESOS
021300         ASCENDING KEY WKS-PRO-PLACA
021400         INDEXED BY IDX-PRO.
021500         10  WKS-PRO-PLACA        PIC X(06).
021600         10  WKS-PRO-RESTO        PIC X(144).
021700
021800 01  WKS-TOTAL-PROCESOS-NUEVOS   PIC 9(06) COMP VALUE ZEROS.
021900 01  WKS-TABLA-PROCESOS-NUEVOS.
022000     05  WKS-PRO-NUEVO OCCURS 1 TO 05000 TIMES
022100         DEPENDING ON WKS-TOTAL-PROCESOS-NUEVOS.
022200         10  WKS-PRO-NUEVO-REG    PIC X(150).
022300
022400******************************************************************
022500*       AREAS DE TRABAJO (BUFFERS) PARA LA CUENTA Y EL PROCESO   *
022600*       QUE SE ESTAN EVALUANDO EN UN MOMENTO DADO                *
022700******************************************************************
022800     COPY CVMAE REPLACING REG-CVMAE BY WS-CVMAE-ACTUAL-CAMPOS.
022900 01  WS-CVMAE-ACTUAL-R REDEFINES WS-CVMAE-ACTUAL-CAMPOS
023000                                PIC X(120).
023100
023200     COPY CVPRO REPLACING REG-CVPRO BY WS-CVPRO-ACTUAL-CAMPOS.
023300 01  WS-CVPRO-ACTUAL-R REDEFINES WS-CVPRO-ACTUAL-CAMPOS
023400                                PIC X(150).
023500
023600 01  WKS-TX-ACTUAL.
023700     05  WKS-TX-CODIGO-OP        PIC X(02).
023800     05  WKS-TX-PLACA            PIC X(06).
023900     05  WKS-TX-FUNCIONARIO      PIC X(12).
024000     05  WKS-TX-FECHA            PIC 9(08).
024100     05  WKS-TX-ORGANISMO        PIC X(12).
024200     05  WKS-TX-TIPO-SERVICIO    PIC X(02).
024300     05  WKS-TX-MOTIVO           PIC X(30).
024400     05  WKS-TX-ADMIN            PIC X(01).
024500         88  WKS-TX-ES-ADMIN            VALUE 'S'.
024600
024700 01  WKS-MOTIVO-RECHAZO          PIC X(60) VALUE SPACES.
024800 01  WKS-HIS-TIPO                PIC X(02) VALUE SPACES.
024900 01  WKS-HIS-MOTIVO              PIC X(40) VALUE SPACES.
025000 01  WKS-HIS-AUTORIZA            PIC X(12) VALUE SPACES.
025100
025200******************************************************************
025300*     DESGLOSE DE LA PLACA PARA CLASIFICACION DE TIPO VEHICULO   *
025400******************************************************************
025500 01  WKS-PLACA-TRABAJO           PIC X(06) VALUE SPACES.
025600 01  WKS-PLACA-PATRON REDEFINES WKS-PLACA-TRABAJO.
025700     05  WKS-PL-C1                PIC X(01).
025800     05  WKS-PL-C2                PIC X(01).
025900     05  WKS-PL-C3                PIC X(01).
026000     05  WKS-PL-C4                PIC X(01).
026100     05  WKS-PL-C5                PIC X(01).
026200     05  WKS-PL-C6                PIC X(01).
026300 01  WKS-TIPO-VEHICULO           PIC X(10) VALUE SPACES.
026400
026500******************************************************************
026600*     DESGLOSE DEL NUMERO DE CUENTA GENERADO/VALIDADO            *
026700******************************************************************
026800 01  WKS-NUM-CUENTA-TRABAJO      PIC X(13) VALUE SPACES.
026900 01  WKS-NUM-CUENTA-DESGL REDEFINES WKS-NUM-CUENTA-TRABAJO.
027000     05  WKS-NC-ANIO              PIC 9(04).
027100     05  WKS-NC-MES               PIC 9(02).
027200     05  WKS-NC-DIA               PIC 9(02).
027300     05  WKS-NC-SECUENCIA         PIC 9(05).
027400 01  WKS-ULTIMA-SECUENCIA-DIA    PIC 9(05) VALUE ZEROS.
027500 01  WKS-SECUENCIA-TEMP          PIC 9(05) VALUE ZEROS.
027600
027700******************************************************************
027800*   CAMPOS DE TRABAJO PARA CONVERSION DE FECHAS A NUMERO JULIANO *
027900*   (SIN USO DE FUNCIONES INTRINSECAS - CALCULO ARITMETICO)      *
028000******************************************************************
028100 01  WKS-FECHA-TRABAJO           PIC 9(08) VALUE ZEROS.
028200 01  WKS-FECHA-DESGLOSE REDEFINES WKS-FECHA-TRABAJO.
028300     05  WKS-FD-ANIO              PIC 9(04).
028400     05  WKS-FD-MES               PIC 9(02).
028500     05  WKS-FD-DIA               PIC 9(02).
028600 01  WKS-JULIANO                 PIC S9(09) COMP.
028700 01  WKS-JULIANO-1                PIC S9(09) COMP.
028800 01  WKS-JULIANO-2                PIC S9(09) COMP.
028900 01  WKS-JUL-A                   PIC S9(09) COMP.
029000 01  WKS-JUL-B                   PIC S9(09) COMP.
029100 01  WKS-JUL-C                   PIC S9(09) COMP.
029200 01  WKS-JUL-D                   PIC S9(09) COMP.
029300 01  WKS-JUL-E                   PIC S9(09) COMP.
029400 01  WKS-JUL-M                   PIC S9(09) COMP.
029500 01  WKS-JUL-Y                   PIC S9(09) COMP.
029600 01  WKS-DIAS-DIFERENCIA         PIC S9(09) COMP.
029700 01  WKS-FECHA-VALIDA            PIC X(01) VALUE 'S'.
029800
029900******************************************************************
030000*                     LINEA DE REPORTE (132 COL)                 *
030100******************************************************************
030200 01  WKS-LINEA-REPORTE           PIC X(132) VALUE SPACES.
030300 01  WKS-LINEA-DETALLE.
030400     05  WKS-LD-OP                PIC X(02).
030500     05  FILLER                   PIC X(01).
030600     05  WKS-LD-PLACA             PIC X(06).
030700     05  FILLER                   PIC X(01).
030800     05  WKS-LD-CLERK             PIC X(12).
030900     05  FILLER                   PIC X(01).
031000     05  WKS-LD-RESULTADO         PIC X(09).
031100     05  FILLER                   PIC X(01).
031200     05  WKS-LD-RAZON             PIC X(60).
031300 01  WKS-GUIONES                 PIC X(100) VALUE ALL '-'.
031400
031500 PROCEDURE DIVISION.
031600******************************************************************
031700 100-SECCION-PRINCIPAL SECTION.
031800     PERFORM 110-ABRIR-ARCHIVOS
031900     PERFORM 120-VERIFICAR-APERTURA
032000     PERFORM 150-ENCABEZADO-REPORTE
032100     PERFORM 200-CARGAR-TABLA-AGENCIAS THRU 205-ACUMULAR-AGENCIA-E
032200     PERFORM 210-CARGAR-MAESTRO-EN-TABLA
032300     PERFORM 220-CARGAR-PROCESOS-EN-TABLA
032400     PERFORM 280-LEER-PRIMERA-TRANSACCION
032500     PERFORM 300-PROCESAR-TRANSACCIONES
032600         UNTIL WKS-FIN-TRANSACCIONES = 'S'
032700     PERFORM 700-GRABAR-MAESTRO-ACTUALIZADO
032800     PERFORM 750-GRABAR-PROCESOS-ACTUALIZADOS
032900     PERFORM 800-IMPRIMIR-TOTALES
033000     PERFORM 900-CERRAR-ARCHIVOS
033100     STOP RUN.
033200 100-SECCION-PRINCIPAL-E. EXIT.
033300
033400 110-ABRIR-ARCHIVOS SECTION.
033500     ACCEPT WKS-FECHA-PROCESO FROM SYSIN
033600     INITIALIZE WKS-CONTADORES
033700     OPEN INPUT  CVMAEE CVTRNE CVUBIE CVPROE
033800     OPEN OUTPUT CVMAES CVPROS CVHISS CVRPT1.
033900 110-ABRIR-ARCHIVOS-E. EXIT.
034000
034100 120-VERIFICAR-APERTURA SECTION.
034200     IF FS-CVMAEE NOT = '00' OR FS-CVTRNE NOT = '00'
034300        OR FS-CVUBIE NOT = '00' OR FS-CVPROE NOT = '00'
034400        OR FS-CVMAES NOT = '00' OR FS-CVPROS NOT = '00'
034500        OR FS-CVHISS NOT = '00' OR FS-CVRPT1 NOT = '00'
034600        DISPLAY '*** CVMB1C01 - ERROR EN APERTURA DE ARCHIVOS ***'
034700           UPON CONSOLE
034800        MOVE 91 TO RETURN-CODE
034900        STOP RUN
035000     END-IF.
035100 120-VERIFICAR-APERTURA-E. EXIT.
035200
035300 150-ENCABEZADO-REPORTE SECTION.
035400     MOVE SPACES TO WKS-LINEA-REPORTE
035500     MOVE
035600     'AUTORIDAD DE TRANSITO Y MOVILIDAD - REGISTRO DE TRANSACC.'
035700        TO WKS-LINEA-REPORTE
035800     WRITE REG-CVRPT1 FROM WKS-LINEA-REPORTE
035900     MOVE WKS-GUIONES(1:100) TO WKS-LINEA-REPORTE
036000     WRITE REG-CVRPT1 FROM WKS-LINEA-REPORTE
036100     STRING 'OP' ' ' 'PLACA ' ' ' 'FUNCIONARIO ' ' '
036200            'RESULTADO' ' ' 'MOTIVO DE RECHAZO'
036300            DELIMITED BY SIZE INTO WKS-LINEA-REPORTE
036400     WRITE REG-CVRPT1 FROM WKS-LINEA-REPORTE
036500     MOVE WKS-GUIONES(1:100) TO WKS-LINEA-REPORTE
036600     WRITE REG-CVRPT1 FROM WKS-LINEA-REPORTE.
036700 150-ENCABEZADO-REPORTE-E. EXIT.
036800
036900******************************************************************
037000*       CARGA DE TABLA DE AGENCIAS (ORDENADAS POR CODIGO)        *
037100******************************************************************
037200 200-CARGAR-TABLA-AGENCIAS SECTION.
037300     READ CVUBIE
037400         AT END MOVE 99 TO FS-CVUBIE
037500     END-READ.
037600 200-CARGAR-TABLA-AGENCIAS-E. EXIT.
037700
037800 205-ACUMULAR-AGENCIA SECTION.
037900     IF FS-CVUBIE NOT = '00'
038000        GO TO 205-ACUMULAR-AGENCIA-E
038100     END-IF
038200     ADD 1 TO WKS-TOTAL-AGENCIAS
038300     MOVE UB-CODIGO       TO WKS-AGE-CODIGO(WKS-TOTAL-AGENCIAS)
038400     MOVE UB-MUNICIPIO    TO
038500          WKS-AGE-MUNICIPIO(WKS-TOTAL-AGENCIAS)
038600     MOVE UB-DEPARTAMENTO TO
038700          WKS-AGE-DEPARTAMENTO(WKS-TOTAL-AGENCIAS)
038800     MOVE UB-NOMBRE       TO WKS-AGE-NOMBRE(WKS-TOTAL-AGENCIAS)
038900     READ CVUBIE
039000         AT END MOVE 99 TO FS-CVUBIE
039100     END-READ
039200     GO TO 200-CARGAR-TABLA-AGENCIAS.
039300 205-ACUMULAR-AGENCIA-E. EXIT.
039400
039500******************************************************************
039600*     CARGA DEL MAESTRO EXISTENTE A TABLA, VALIDANDO COHERENCIA  *
039700******************************************************************
039800 210-CARGAR-MAESTRO-EN-TABLA SECTION.
039900     READ CVMAEE
040000         AT END MOVE 99 TO FS-CVMAEE
040100     END-READ
040200     PERFORM 212-ACUMULAR-CUENTA-MAESTRO UNTIL FS-CVMAEE NOT = '00'.
040300 210-CARGAR-MAESTRO-EN-TABLA-E. EXIT.
040400
040500 212-ACUMULAR-CUENTA-MAESTRO SECTION.
040600     MOVE REG-CVMAE-E TO WS-CVMAE-ACTUAL-R
040700     PERFORM 215-VALIDAR-COHERENCIA-MAESTRO
040800     ADD 1 TO WKS-TOTAL-CUENTAS
040900     MOVE AM-PLACA TO WKS-MAE-PLACA(WKS-TOTAL-CUENTAS)
041000     MOVE WS-CVMAE-ACTUAL-R TO
041100          WKS-MAE-ENTRY(WKS-TOTAL-CUENTAS)
041200     READ CVMAEE
041300         AT END MOVE 99 TO FS-CVMAEE
041400     END-READ.
041500 212-ACUMULAR-CUENTA-MAESTRO-E. EXIT.
041600
041700 215-VALIDAR-COHERENCIA-MAESTRO SECTION.
041800     MOVE SPACES TO WKS-MOTIVO-RECHAZO
041900     IF AM-ESTADO-EN-TRASLADO AND AM-TRASLADO-ACTIVO NOT = 'S'
042000        MOVE 'MA ESTADO ET SIN BANDERA DE TRASLADO ACTIVA' TO
042100             WKS-MOTIVO-RECHAZO
042200     ELSE IF AM-ESTADO-EN-RADICACION AND
042300             AM-RADICACION-ACTIVA NOT = 'S'
042400        MOVE 'MA ESTADO ER SIN BANDERA DE RADICACION ACTIVA' TO
042500             WKS-MOTIVO-RECHAZO
042600     ELSE IF AM-TRASLADO-ACTIVO = 'S' AND AM-RADICACION-ACTIVA
042700             = 'S'
042800        MOVE 'MA LAS DOS BANDERAS DE PROCESO ACTIVAS A LA VEZ' TO
042900             WKS-MOTIVO-RECHAZO
043000     ELSE IF (AM-ESTADO-ACTIVA OR AM-ESTADO-INACTIVA) AND
043100             (AM-TRASLADO-ACTIVO = 'S' OR AM-RADICACION-ACTIVA
043200             = 'S')
043300        MOVE 'MA ESTADO AC/IN REQUIERE AMBAS BANDERAS EN N' TO
043400             WKS-MOTIVO-RECHAZO
043500     END-IF
043600     IF WKS-MOTIVO-RECHAZO NOT = SPACES
043700        MOVE 'MA'        TO WKS-LD-OP
043800        MOVE AM-PLACA    TO WKS-LD-PLACA
043900        MOVE SPACES      TO WKS-LD-CLERK
044000        MOVE 'RECHAZADA' TO WKS-LD-RESULTADO
044100        MOVE WKS-MOTIVO-RECHAZO TO WKS-LD-RAZON
044200        PERFORM 690-ESCRIBIR-LINEA-DETALLE
044300     END-IF.
044400 215-VALIDAR-COHERENCIA-MAESTRO-E. EXIT.
044500
044600******************************************************************
044700*          CARGA DE PROCESOS EXISTENTES (TRASLADO/RADICACION)    *
044800******************************************************************
044900 220-CARGAR-PROCESOS-EN-TABLA SECTION.
045000     READ CVPROE
045100         AT END MOVE 99 TO FS-CVPROE
045200     END-READ
045300     PERFORM 222-ACUMULAR-PROCESO UNTIL FS-CVPROE NOT = '00'.
045400 220-CARGAR-PROCESOS-EN-TABLA-E. EXIT.
045500
045600 222-ACUMULAR-PROCESO SECTION.
045700     MOVE REG-CVPRO-E TO WS-CVPRO-ACTUAL-R
045800     PERFORM 225-VALIDAR-COHERENCIA-PROCESO
045900     ADD 1 TO WKS-TOTAL-PROCESOS
046000     MOVE PR-PLACA TO WKS-PRO-PLACA(WKS-TOTAL-PROCESOS)
046100     MOVE WS-CVPRO-ACTUAL-R TO
046200          WKS-PRO-ENTRY(WKS-TOTAL-PROCESOS)
046300     READ CVPROE
046400         AT END MOVE 99 TO FS-CVPROE
046500     END-READ.
046600 222-ACUMULAR-PROCESO-E. EXIT.
046700*
046800* 06/08/2026  JLPM   CVM-0115   VALIDA COHERENCIA DE FECHAS AL
046900*                              CARGAR EL PROCESO EN TABLA, IGUAL
047000*                              QUE SE HACE PARA EL MAESTRO EN 215-.
047100 225-VALIDAR-COHERENCIA-PROCESO SECTION.
047200     MOVE SPACES TO WKS-MOTIVO-RECHAZO
047300     IF PR-FECHA-VENCIMIENTO NOT > PR-FECHA-TRAMITE
047400        MOVE 'PR VENCIMIENTO NO POSTERIOR A FECHA DE TRAMITE' TO
047500             WKS-MOTIVO-RECHAZO
047600     END-IF
047700     IF WKS-MOTIVO-RECHAZO NOT = SPACES
047800        MOVE 'PR'        TO WKS-LD-OP
047900        MOVE PR-PLACA    TO WKS-LD-PLACA
048000        MOVE SPACES      TO WKS-LD-CLERK
048100        MOVE 'RECHAZADA' TO WKS-LD-RESULTADO
048200        MOVE WKS-MOTIVO-RECHAZO TO WKS-LD-RAZON
048300        PERFORM 690-ESCRIBIR-LINEA-DETALLE
048400     END-IF.
048500 225-VALIDAR-COHERENCIA-PROCESO-E. EXIT.
048600
048700******************************************************************
048800*                   CICLO DE TRANSACCIONES                       *
048900******************************************************************
049000 280-LEER-PRIMERA-TRANSACCION SECTION.
049100     READ CVTRNE
049200         AT END MOVE 'S' TO WKS-FIN-TRANSACCIONES
049300     END-READ
049400     IF WKS-FIN-TRANSACCIONES NOT = 'S'
049500        PERFORM 290-CARGAR-TX-ACTUAL
049600     END-IF.
049700 280-LEER-PRIMERA-TRANSACCION-E. EXIT.
049800
049900 290-CARGAR-TX-ACTUAL SECTION.
050000     MOVE TX-CODIGO-OP      TO WKS-TX-CODIGO-OP
050100     MOVE TX-PLACA          TO WKS-TX-PLACA
050200     MOVE TX-FUNCIONARIO    TO WKS-TX-FUNCIONARIO
050300     MOVE TX-FECHA          TO WKS-TX-FECHA
050400     MOVE TX-ORGANISMO      TO WKS-TX-ORGANISMO
050500     MOVE TX-TIPO-SERVICIO  TO WKS-TX-TIPO-SERVICIO
050600     MOVE TX-MOTIVO         TO WKS-TX-MOTIVO
050700     MOVE TX-ADMIN-FLAG     TO WKS-TX-ADMIN.
050800 290-CARGAR-TX-ACTUAL-E. EXIT.
050900
051000 300-PROCESAR-TRANSACCIONES SECTION.
051100     ADD 1 TO WKS-TOTAL-LEIDAS
051200     MOVE 'S' TO WKS-TRANS-VALIDA
051300     MOVE SPACES TO WKS-MOTIVO-RECHAZO
051400     PERFORM 310-VALIDAR-TRANSACCION
051500     IF WKS-TRANS-VALIDA = 'S'
051600        PERFORM 320-LOCALIZAR-CUENTA
051700     END-IF
051800     IF WKS-TRANS-VALIDA = 'S'
051900        PERFORM 400-DESPACHAR-OPERACION
052000     END-IF
052100     IF WKS-TRANS-VALIDA = 'S'
052200        ADD 1 TO WKS-TOTAL-APLICADAS
052300        MOVE WKS-TX-CODIGO-OP TO WKS-LD-OP
052400        MOVE WKS-TX-PLACA     TO WKS-LD-PLACA
052500        MOVE WKS-TX-FUNCIONARIO TO WKS-LD-CLERK
052600        MOVE 'APLICADA'       TO WKS-LD-RESULTADO
052700        MOVE SPACES           TO WKS-LD-RAZON
052800     ELSE
052900        ADD 1 TO WKS-TOTAL-RECHAZADAS
053000        MOVE WKS-TX-CODIGO-OP TO WKS-LD-OP
053100        MOVE WKS-TX-PLACA     TO WKS-LD-PLACA
053200        MOVE WKS-TX-FUNCIONARIO TO WKS-LD-CLERK
053300        MOVE 'RECHAZADA'      TO WKS-LD-RESULTADO
053400        MOVE WKS-MOTIVO-RECHAZO TO WKS-LD-RAZON
053500     END-IF
053600     PERFORM 690-ESCRIBIR-LINEA-DETALLE
053700     READ CVTRNE
053800         AT END MOVE 'S' TO WKS-FIN-TRANSACCIONES
053900     END-READ
054000     IF WKS-FIN-TRANSACCIONES NOT = 'S'
054100        PERFORM 290-CARGAR-TX-ACTUAL
054200     END-IF.
054300 300-PROCESAR-TRANSACCIONES-E. EXIT.
054400
054500******************************************************************
054600*           VALIDACION GENERAL DE LA TRANSACCION (PASO 3)        *
054700******************************************************************
054800 310-VALIDAR-TRANSACCION SECTION.
054900     EVALUATE TRUE
055000         WHEN WKS-TX-CODIGO-OP NOT = 'CR' AND
055100              WKS-TX-CODIGO-OP NOT = 'IT' AND
055200              WKS-TX-CODIGO-OP NOT = 'IR' AND
055300              WKS-TX-CODIGO-OP NOT = 'CT' AND
055400              WKS-TX-CODIGO-OP NOT = 'CP' AND
055500              WKS-TX-CODIGO-OP NOT = 'DT' AND
055600              WKS-TX-CODIGO-OP NOT = 'DR' AND
055700              WKS-TX-CODIGO-OP NOT = 'IN' AND
055800              WKS-TX-CODIGO-OP NOT = 'RE' AND
055900              WKS-TX-CODIGO-OP NOT = 'RF' AND
056000              WKS-TX-CODIGO-OP NOT = 'MB' AND
056100              WKS-TX-CODIGO-OP NOT = 'MR' AND
056200              WKS-TX-CODIGO-OP NOT = 'MN' AND
056300              WKS-TX-CODIGO-OP NOT = 'RN' AND
056400              WKS-TX-CODIGO-OP NOT = 'FD'
056500            MOVE 'N' TO WKS-TRANS-VALIDA
056600            MOVE 'CODIGO DE OPERACION INVALIDO' TO
056700                 WKS-MOTIVO-RECHAZO
056800         WHEN WKS-TX-FUNCIONARIO = SPACES
056900            MOVE 'N' TO WKS-TRANS-VALIDA
057000            MOVE 'FUNCIONARIO NO PUEDE SER BLANCO' TO
057100                 WKS-MOTIVO-RECHAZO
057200         WHEN OTHER
057300            INSPECT WKS-TX-FUNCIONARIO CONVERTING
057400                 'abcdefghijklmnopqrstuvwxyz' TO
057500                 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
057600            PERFORM 300-VALIDAR-PLACA
057700            IF WKS-TRANS-VALIDA = 'S'
057800               MOVE WKS-TX-FECHA TO WKS-FECHA-TRABAJO
057900               PERFORM 520-VALIDAR-FECHA-TRANSACCION
058000            END-IF
058100     END-EVALUATE.
058200 310-VALIDAR-TRANSACCION-E. EXIT.
058300
058400******************************************************************
058500*     U6 - VALIDACION DE PLACA Y CLASIFICACION DE VEHICULO       *
058600******************************************************************
058700 300-VALIDAR-PLACA SECTION.
058800     MOVE WKS-TX-PLACA TO WKS-PLACA-TRABAJO
058900     INSPECT WKS-PLACA-TRABAJO CONVERTING
059000          'abcdefghijklmnopqrstuvwxyz' TO
059100          'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
059200     MOVE SPACES TO WKS-TIPO-VEHICULO
059300     EVALUATE TRUE
059400         WHEN WKS-PL-C1 IS CVM-LETRA AND WKS-PL-C2 IS CVM-LETRA
059500              AND WKS-PL-C3 IS CVM-LETRA AND
059600              WKS-PL-C4 IS CVM-DIGITO AND
059700              WKS-PL-C5 IS CVM-DIGITO AND
059800              WKS-PL-C6 IS CVM-DIGITO
059900            MOVE 'CARRO' TO WKS-TIPO-VEHICULO
060000         WHEN WKS-PL-C1 IS CVM-LETRA AND WKS-PL-C2 IS CVM-LETRA
060100              AND WKS-PL-C3 IS CVM-LETRA AND
060200              WKS-PL-C4 IS CVM-DIGITO AND
060300              WKS-PL-C5 IS CVM-DIGITO AND
060400              WKS-PL-C6 IS CVM-LETRA
060500            MOVE 'MOTO' TO WKS-TIPO-VEHICULO
060600         WHEN WKS-PL-C1 IS CVM-LETRA AND WKS-PL-C2 IS CVM-LETRA
060700              AND WKS-PL-C3 IS CVM-LETRA AND
060800              WKS-PL-C4 IS CVM-DIGITO AND
060900              WKS-PL-C5 IS CVM-DIGITO AND WKS-PL-C6 = SPACE
061000            MOVE 'MOTO' TO WKS-TIPO-VEHICULO
061100         WHEN WKS-PL-C1 IS CVM-DIGITO AND WKS-PL-C2 IS CVM-DIGITO
061200              AND WKS-PL-C3 IS CVM-DIGITO AND
061300              WKS-PL-C4 IS CVM-LETRA AND
061400              WKS-PL-C5 IS CVM-LETRA AND WKS-PL-C6 IS CVM-LETRA
061500            MOVE 'MOTOCARRO' TO WKS-TIPO-VEHICULO
061600         WHEN OTHER
061700            MOVE 'DESCONOCIDO' TO WKS-TIPO-VEHICULO
061800     END-EVALUATE
061900     IF WKS-TIPO-VEHICULO = 'DESCONOCIDO'
062000        MOVE 'N' TO WKS-TRANS-VALIDA
062100        MOVE 'PLACA CON FORMATO INVALIDO' TO WKS-MOTIVO-RECHAZO
062200     ELSE
062300        MOVE WKS-PLACA-TRABAJO TO WKS-TX-PLACA
062400     END-IF.
062500 300-VALIDAR-PLACA-E. EXIT.
062600
062700******************************************************************
062800*             LOCALIZACION DE LA CUENTA EN LA TABLA               *
062900******************************************************************
063000 320-LOCALIZAR-CUENTA SECTION.
063100     MOVE 'N' TO WKS-CUENTA-ENCONTRADA
063200     IF WKS-TOTAL-CUENTAS > ZERO
063300        SEARCH ALL WKS-MAE-ENTRY
063400            AT END CONTINUE
063500            WHEN WKS-MAE-PLACA(IDX-MAE) = WKS-TX-PLACA
063600                MOVE 'S' TO WKS-CUENTA-ENCONTRADA
063700        END-SEARCH
063800     END-IF
063900     IF WKS-TX-CODIGO-OP = 'CR'
064000        IF WKS-CUENTA-ENCONTRADA = 'S'
064100           MOVE 'N' TO WKS-TRANS-VALIDA
064200           MOVE 'LA PLACA YA EXISTE EN EL MAESTRO' TO
064300                WKS-MOTIVO-RECHAZO
064400        ELSE
064500           PERFORM 325-VALIDAR-PLACA-NUEVA-CONTRA-ALTAS-DEL-DIA
064600        END-IF
064700     ELSE
064800        IF WKS-CUENTA-ENCONTRADA = 'N'
064900           MOVE 'N' TO WKS-TRANS-VALIDA
065000           MOVE 'LA PLACA NO EXISTE EN EL MAESTRO' TO
065100                WKS-MOTIVO-RECHAZO
065200        ELSE
065300           MOVE WKS-MAE-ENTRY(IDX-MAE) TO WS-CVMAE-ACTUAL-R
065400        END-IF
065500     END-IF.
065600 320-LOCALIZAR-CUENTA-E. EXIT.
065700
065800 325-VALIDAR-PLACA-NUEVA-CONTRA-ALTAS-DEL-DIA SECTION.
065900     MOVE ZERO TO WKS-JUL-A
066000     IF WKS-TOTAL-CUENTAS-NUEVAS > ZERO
066100        PERFORM 327-COMPARAR-ALTA-DEL-DIA
066200            VARYING WKS-JUL-A FROM 1 BY 1
066300            UNTIL WKS-JUL-A > WKS-TOTAL-CUENTAS-NUEVAS
066400     END-IF.
066500 325-VALIDAR-PLACA-NUEVA-CONTRA-ALTAS-DEL-DIA-E. EXIT.
066600
066700 327-COMPARAR-ALTA-DEL-DIA SECTION.
066800     IF WKS-MAE-NUEVA-REG(WKS-JUL-A)(1:6) = WKS-TX-PLACA
066900        MOVE 'N' TO WKS-TRANS-VALIDA
067000        MOVE 'LA PLACA YA EXISTE EN EL MAESTRO' TO
067100             WKS-MOTIVO-RECHAZO
067200     END-IF.
067300 327-COMPARAR-ALTA-DEL-DIA-E. EXIT.
067400
067500******************************************************************
067600*               DESPACHO DE LA OPERACION SOLICITADA              *
067700******************************************************************
067800 400-DESPACHAR-OPERACION SECTION.                                 CVM0071
067900     EVALUATE WKS-TX-CODIGO-OP
068000         WHEN 'CR'  PERFORM 410-APLICAR-CR
068100         WHEN 'IT'  PERFORM 420-APLICAR-IT
068200         WHEN 'IR'  PERFORM 430-APLICAR-IR
068300         WHEN 'CT'  PERFORM 440-APLICAR-CT
068400         WHEN 'CP'  PERFORM 450-APLICAR-CP
068500         WHEN 'DT'  PERFORM 460-APLICAR-DT
068600         WHEN 'DR'  PERFORM 470-APLICAR-DR
068700         WHEN 'IN'  PERFORM 480-APLICAR-IN
068800         WHEN 'RE'  PERFORM 490-APLICAR-RE
068900         WHEN 'RF'  PERFORM 495-APLICAR-RF
069000         WHEN 'MB'  PERFORM 432-APLICAR-MB
069100         WHEN 'MR'  PERFORM 434-APLICAR-MR
069200         WHEN 'MN'  PERFORM 436-APLICAR-MN
069300         WHEN 'RN'  PERFORM 438-APLICAR-RN
069400         WHEN 'FD'  PERFORM 497-APLICAR-FD
069500     END-EVALUATE.
069600 400-DESPACHAR-OPERACION-E. EXIT.
069700
069800******************************************************************
069900*   U1 - CREACION DE CUENTA (CR)                                  *
070000******************************************************************
070100 410-APLICAR-CR SECTION.
070200     MOVE WKS-TX-TIPO-SERVICIO TO WKS-MOTIVO-RECHAZO
070300     EVALUATE WKS-TX-TIPO-SERVICIO
070400         WHEN 'PA' WHEN 'SP' WHEN 'OF' WHEN 'ES'
070500            CONTINUE
070600         WHEN OTHER
070700            MOVE 'N' TO WKS-TRANS-VALIDA
070800            MOVE 'TIPO DE SERVICIO INVALIDO' TO WKS-MOTIVO-RECHAZO
070900     END-EVALUATE
071000     IF WKS-TRANS-VALIDA = 'S'
071100        PERFORM 322-GENERAR-NUM-CUENTA
071200        INITIALIZE WS-CVMAE-ACTUAL-CAMPOS
071300        MOVE WKS-TX-PLACA          TO AM-PLACA
071400        MOVE WKS-NUM-CUENTA-TRABAJO TO AM-NUMERO-CUENTA
071500        MOVE WKS-TX-TIPO-SERVICIO  TO AM-TIPO-SERVICIO
071600        MOVE WKS-TX-FECHA          TO AM-FECHA-CREACION
071700        MOVE WKS-TX-FUNCIONARIO    TO AM-FUNC-CREADOR
071800        MOVE 'AC'                  TO AM-ESTADO
071900        MOVE 'NI'                  TO AM-PROC-ANTERIOR
072000        MOVE 'N'                   TO AM-TRASLADO-ACTIVO
072100        MOVE 'N'                   TO AM-RADICACION-ACTIVA
072200        MOVE WKS-TX-FUNCIONARIO    TO AM-FUNC-ACTUAL
072300        MOVE 1                     TO AM-NUM-ASIGNACIONES
072400        ADD 1 TO WKS-TOTAL-CUENTAS-NUEVAS
072500        MOVE WS-CVMAE-ACTUAL-R TO
072600             WKS-MAE-NUEVA-REG(WKS-TOTAL-CUENTAS-NUEVAS)
072700        MOVE 'CR' TO WKS-HIS-TIPO
072800        MOVE 'CREACION' TO WKS-HIS-MOTIVO
072900        MOVE SPACES TO WKS-HIS-AUTORIZA
073000        PERFORM 600-ESCRIBIR-HISTORIAL
073100        ADD 1 TO WKS-CTA-CR WKS-CUENTAS-CREADAS
073200     END-IF.
073300 410-APLICAR-CR-E. EXIT.
073400
073500******************************************************************
073600*   U1/U5 - INICIO DE TRASLADO (IT)                              *
073700******************************************************************
073800 420-APLICAR-IT SECTION.
073900     PERFORM 350-VALIDAR-REGLA-ANTERIOR-TRASLADO
074000     IF WKS-PERMITIDO = 'S'
074100        PERFORM 355-VALIDAR-AGENCIA
074200     END-IF
074300     IF WKS-PERMITIDO = 'S'
074400        MOVE 'S'  TO AM-TRASLADO-ACTIVO
074500        MOVE 'ET' TO AM-ESTADO
074600        MOVE WKS-TX-FUNCIONARIO TO AM-FUNC-ACTUAL
074700        ADD 1 TO AM-NUM-ASIGNACIONES
074800        PERFORM 520-VALIDAR-FECHA-TRANSACCION
074900        PERFORM 330-REFRESCAR-PROCESO-TRASLADO-O-RADICACION
075000        MOVE 'IP' TO WKS-HIS-TIPO
075100        MOVE 'INICIO_TRASLADO' TO WKS-HIS-MOTIVO
075200        MOVE SPACES TO WKS-HIS-AUTORIZA
075300        PERFORM 600-ESCRIBIR-HISTORIAL
075400        ADD 1 TO WKS-CTA-IT WKS-PROCESOS-INICIADOS
075500     ELSE
075600        MOVE 'N' TO WKS-TRANS-VALIDA
075700     END-IF.
075800 420-APLICAR-IT-E. EXIT.
075900
076000******************************************************************
076100*   U1/U5 - INICIO DE RADICACION (IR)                            *
076200******************************************************************
076300 430-APLICAR-IR SECTION.
076400     PERFORM 351-VALIDAR-REGLA-ANTERIOR-RADICACION
076500     IF WKS-PERMITIDO = 'S'
076600        PERFORM 355-VALIDAR-AGENCIA
076700     END-IF
076800     IF WKS-PERMITIDO = 'S'
076900        MOVE 'S'  TO AM-RADICACION-ACTIVA
077000        MOVE 'ER' TO AM-ESTADO
077100        MOVE WKS-TX-FUNCIONARIO TO AM-FUNC-ACTUAL
077200        ADD 1 TO AM-NUM-ASIGNACIONES
077300        PERFORM 330-REFRESCAR-PROCESO-TRASLADO-O-RADICACION
077400        MOVE 'IP' TO WKS-HIS-TIPO
077500        MOVE 'INICIO_RADICACION' TO WKS-HIS-MOTIVO
077600        MOVE SPACES TO WKS-HIS-AUTORIZA
077700        PERFORM 600-ESCRIBIR-HISTORIAL
077800        ADD 1 TO WKS-CTA-IR WKS-PROCESOS-INICIADOS
077900     ELSE
078000        MOVE 'N' TO WKS-TRANS-VALIDA
078100     END-IF.
078200 430-APLICAR-IR-E. EXIT.
078300
078400******************************************************************
078500*   U2/U3 - MARCAR RADICACION RECIBIDA EN EL ORGANISMO (MB)      *
078600*            06/08/2026  JLPM   CVM-0115   ALTA DEL CODIGO.       *
078700******************************************************************
078800 432-APLICAR-MB SECTION.
078900     PERFORM 356-LOCALIZAR-PROCESO-ACTUAL
079000     IF WKS-PROCESO-ENCONTRADO = 'N' OR NOT PR-PENDIENTE
079100        MOVE 'N' TO WKS-TRANS-VALIDA
079200        MOVE 'NO HAY RADICACION PENDIENTE DE RECEPCION' TO
079300             WKS-MOTIVO-RECHAZO
079400     ELSE
079500        MOVE 'RE' TO PR-ESTADO
079600        MOVE 'S'  TO PR-FUE-RECIBIDO
079700        MOVE WKS-TX-FUNCIONARIO TO PR-FUNC-ACTUAL OF
079800             WS-CVPRO-ACTUAL-CAMPOS
079900        MOVE WKS-TX-FECHA       TO PR-FECHA-ULT-ACT OF
080000             WS-CVPRO-ACTUAL-CAMPOS
080100        PERFORM 365-GRABAR-PROCESO-ACTIVO
080200        MOVE SPACES TO WKS-HIS-TIPO
080300        MOVE 'MARCAR_RECIBIDO' TO WKS-HIS-MOTIVO
080400        MOVE SPACES TO WKS-HIS-AUTORIZA
080500        PERFORM 600-ESCRIBIR-HISTORIAL
080600        ADD 1 TO WKS-CTA-MB
080700     END-IF.
080800 432-APLICAR-MB-E. EXIT.
080900
081000******************************************************************
081100*   U2/U3 - MARCAR PROCESO REVISADO (MR): EN/RE -> RV             *
081200*            06/08/2026  JLPM   CVM-0115   ALTA DEL CODIGO.       *
081300******************************************************************
081400 434-APLICAR-MR SECTION.
081500     PERFORM 356-LOCALIZAR-PROCESO-ACTUAL
081600     IF WKS-PROCESO-ENCONTRADO = 'N' OR
081700        NOT (PR-ENVIADO OR PR-RECIBIDO)
081800        MOVE 'N' TO WKS-TRANS-VALIDA
081900        MOVE 'EL PROCESO NO SE ENCUENTRA EN ESTADO REVISABLE' TO
082000             WKS-MOTIVO-RECHAZO
082100     ELSE
082200        MOVE 'RV' TO PR-ESTADO
082300        MOVE WKS-TX-FUNCIONARIO TO PR-FUNC-ACTUAL OF
082400             WS-CVPRO-ACTUAL-CAMPOS
082500        MOVE WKS-TX-FECHA       TO PR-FECHA-ULT-ACT OF
082600             WS-CVPRO-ACTUAL-CAMPOS
082700        PERFORM 365-GRABAR-PROCESO-ACTIVO
082800        MOVE SPACES TO WKS-HIS-TIPO
082900        MOVE 'MARCAR_REVISADO' TO WKS-HIS-MOTIVO
083000        MOVE SPACES TO WKS-HIS-AUTORIZA
083100        PERFORM 600-ESCRIBIR-HISTORIAL
083200        ADD 1 TO WKS-CTA-MR
083300     END-IF.
083400 434-APLICAR-MR-E. EXIT.
083500
083600******************************************************************
083700*   U2/U3 - MARCAR NOVEDAD SOBRE PROCESO REVISADO (MN): RV -> CN  *
083800*            06/08/2026  JLPM   CVM-0115   ALTA DEL CODIGO.       *
083900*            10/08/2026  RCHV   CVM-0122   MN/RN SOLO CAMBIAN EL   *
084000*                    INDICADOR DE NOVEDAD DEL PROCESO (PR-ESTADO). *
084100*                    EL ALTA/RESOLUCION DEL REGISTRO DE NOVEDAD    *
084200*                    (REG-CVNOV) ES RESORTE DEL SISTEMA EN LINEA;   *
084300*                    ESTE LOTE SOLO LO LEE PARA EL REPORTE DE       *
084400*                    ANTIGUEDAD (VER CVMB1C03).                     *
084500******************************************************************
084600 436-APLICAR-MN SECTION.
084700     PERFORM 356-LOCALIZAR-PROCESO-ACTUAL
084800     IF WKS-PROCESO-ENCONTRADO = 'N' OR NOT PR-REVISADO
084900        MOVE 'N' TO WKS-TRANS-VALIDA
085000        MOVE 'SOLO SE MARCA NOVEDAD SOBRE PROCESO REVISADO' TO
085100             WKS-MOTIVO-RECHAZO
085200     ELSE IF WKS-TX-MOTIVO = SPACES
085300        MOVE 'N' TO WKS-TRANS-VALIDA
085400        MOVE 'EL MOTIVO DE LA NOVEDAD ES OBLIGATORIO' TO
085500             WKS-MOTIVO-RECHAZO
085600     ELSE
085700        MOVE 'CN' TO PR-ESTADO
085800        MOVE WKS-TX-FUNCIONARIO TO PR-FUNC-ACTUAL OF
085900             WS-CVPRO-ACTUAL-CAMPOS
086000        MOVE WKS-TX-FECHA       TO PR-FECHA-ULT-ACT OF
086100             WS-CVPRO-ACTUAL-CAMPOS
086200        PERFORM 365-GRABAR-PROCESO-ACTIVO
086300        MOVE SPACES TO WKS-HIS-TIPO
086400        STRING 'NOVEDAD: ' WKS-TX-MOTIVO
086500               DELIMITED BY SIZE INTO WKS-HIS-MOTIVO
086600        MOVE SPACES TO WKS-HIS-AUTORIZA
086700        PERFORM 600-ESCRIBIR-HISTORIAL
086800        ADD 1 TO WKS-CTA-MN
086900     END-IF.
087000 436-APLICAR-MN-E. EXIT.
087100
087200******************************************************************
087300*   U2/U3 - RESOLVER NOVEDAD (RN): CN -> RV                      *
087400*            06/08/2026  JLPM   CVM-0115   ALTA DEL CODIGO.       *
087500******************************************************************
087600 438-APLICAR-RN SECTION.
087700     PERFORM 356-LOCALIZAR-PROCESO-ACTUAL
087800     IF WKS-PROCESO-ENCONTRADO = 'N' OR NOT PR-CON-NOVEDAD
087900        MOVE 'N' TO WKS-TRANS-VALIDA
088000        MOVE 'EL PROCESO NO TIENE NOVEDAD PENDIENTE' TO
088100             WKS-MOTIVO-RECHAZO
088200     ELSE
088300        MOVE 'RV' TO PR-ESTADO
088400        MOVE WKS-TX-FUNCIONARIO TO PR-FUNC-ACTUAL OF
088500             WS-CVPRO-ACTUAL-CAMPOS
088600        MOVE WKS-TX-FECHA       TO PR-FECHA-ULT-ACT OF
088700             WS-CVPRO-ACTUAL-CAMPOS
088800        PERFORM 365-GRABAR-PROCESO-ACTIVO
088900        MOVE SPACES TO WKS-HIS-TIPO
089000        MOVE 'RESOLVER_NOVEDAD' TO WKS-HIS-MOTIVO
089100        MOVE SPACES TO WKS-HIS-AUTORIZA
089200        PERFORM 600-ESCRIBIR-HISTORIAL
089300        ADD 1 TO WKS-CTA-RN
089400     END-IF.
089500 438-APLICAR-RN-E. EXIT.
089600
089700******************************************************************
089800*   U1 - COMPLETAR TRASLADO (CT)                                 *
089900******************************************************************
090000 440-APLICAR-CT SECTION.
090100*    06/08/2026  JLPM   CVM-0115   EXIGE QUE EL PROCESO HAYA SIDO
090200*                              REVISADO (RV) ANTES DE COMPLETAR.
090300     IF AM-TRASLADO-ACTIVO NOT = 'S'
090400        MOVE 'N' TO WKS-TRANS-VALIDA
090500        MOVE 'NO HAY TRASLADO ACTIVO PARA ESTA PLACA' TO
090600             WKS-MOTIVO-RECHAZO
090700     ELSE
090800        PERFORM 356-LOCALIZAR-PROCESO-ACTUAL
090900        IF WKS-PROCESO-ENCONTRADO = 'N' OR NOT PR-REVISADO
091000           MOVE 'N' TO WKS-TRANS-VALIDA
091100           MOVE 'EL PROCESO DEBE ESTAR REVISADO (RV) PARA COMPLETAR' TO
091200                WKS-MOTIVO-RECHAZO
091300        ELSE
091400           MOVE 'N'  TO AM-TRASLADO-ACTIVO
091500           MOVE 'TC' TO AM-PROC-ANTERIOR
091600           MOVE 'AC' TO AM-ESTADO
091700           MOVE WKS-TX-FUNCIONARIO TO AM-FUNC-ACTUAL
091800           ADD 1 TO AM-NUM-ASIGNACIONES
091900           MOVE WKS-TX-FUNCIONARIO TO PR-FUNC-ACTUAL OF
092000                WS-CVPRO-ACTUAL-CAMPOS
092100           MOVE WKS-TX-FECHA       TO PR-FECHA-ULT-ACT OF
092200                WS-CVPRO-ACTUAL-CAMPOS
092300           MOVE 'TR' TO PR-ESTADO
092400           PERFORM 365-GRABAR-PROCESO-ACTIVO
092500           MOVE 'CP' TO WKS-HIS-TIPO
092600           MOVE 'COMPLETAR_TRASLADO' TO WKS-HIS-MOTIVO
092700           MOVE SPACES TO WKS-HIS-AUTORIZA
092800           PERFORM 600-ESCRIBIR-HISTORIAL
092900           ADD 1 TO WKS-CTA-CT WKS-PROCESOS-COMPLETOS
093000        END-IF
093100     END-IF.
093200 440-APLICAR-CT-E. EXIT.
093300
093400******************************************************************
093500*   U1 - COMPLETAR RADICACION (CP)                               *
093600******************************************************************
093700 450-APLICAR-CP SECTION.
093800*    06/08/2026  JLPM   CVM-0115   EXIGE QUE EL PROCESO HAYA SIDO
093900*                              REVISADO (RV) ANTES DE RADICAR.
094000     IF AM-RADICACION-ACTIVA NOT = 'S'
094100        MOVE 'N' TO WKS-TRANS-VALIDA
094200        MOVE 'NO HAY RADICACION ACTIVA PARA ESTA PLACA' TO
094300             WKS-MOTIVO-RECHAZO
094400     ELSE
094500        PERFORM 356-LOCALIZAR-PROCESO-ACTUAL
094600        IF WKS-PROCESO-ENCONTRADO = 'N' OR NOT PR-REVISADO
094700           MOVE 'N' TO WKS-TRANS-VALIDA
094800           MOVE 'EL PROCESO DEBE ESTAR REVISADO (RV) PARA RADICAR' TO
094900                WKS-MOTIVO-RECHAZO
095000        ELSE
095100           MOVE 'N'  TO AM-RADICACION-ACTIVA
095200           MOVE 'RC' TO AM-PROC-ANTERIOR
095300           MOVE 'AC' TO AM-ESTADO
095400           MOVE WKS-TX-FUNCIONARIO TO AM-FUNC-ACTUAL
095500           ADD 1 TO AM-NUM-ASIGNACIONES
095600           MOVE WKS-TX-FUNCIONARIO TO PR-FUNC-ACTUAL OF
095700                WS-CVPRO-ACTUAL-CAMPOS
095800           MOVE WKS-TX-FECHA       TO PR-FECHA-ULT-ACT OF
095900                WS-CVPRO-ACTUAL-CAMPOS
096000           MOVE 'RA' TO PR-ESTADO
096100           PERFORM 365-GRABAR-PROCESO-ACTIVO
096200           MOVE 'CP' TO WKS-HIS-TIPO
096300           MOVE 'COMPLETAR_RADICACION' TO WKS-HIS-MOTIVO
096400           MOVE SPACES TO WKS-HIS-AUTORIZA
096500           PERFORM 600-ESCRIBIR-HISTORIAL
096600           ADD 1 TO WKS-CTA-CP WKS-PROCESOS-COMPLETOS
096700        END-IF
096800     END-IF.
096900 450-APLICAR-CP-E. EXIT.
097000
097100******************************************************************
097200*   U1 - DEVOLVER TRASLADO (DT)                                  *
097300*   10/08/2026  RCHV   CVM-0122   DT NO ES UNA TRANSICION DEL      *
097400*                    ESTADO DEL PROCESO (PR-ESTADO); LA TABLA DE   *
097500*                    U2 NO TIENE ENTRADA ->DV PARA UN FUNCIONARIO  *
097600*                    SIN BANDERA DE ADMINISTRADOR. SE RETIRA EL    *
097700*                    'DV' FORZADO; EL PROCESO SOLO SE CIERRA A     *
097800*                    NIVEL DE CUENTA (AM-TRASLADO-ACTIVO/AM-ESTADO)*
097900*                    Y PERMANECE EN SU ULTIMO ESTADO HASTA QUE LO   *
098000*                    CIERRE EL ADMINISTRADOR CON FD (497-).         *
098100******************************************************************
098200 460-APLICAR-DT SECTION.
098300     IF AM-TRASLADO-ACTIVO NOT = 'S'
098400        MOVE 'N' TO WKS-TRANS-VALIDA
098500        MOVE 'NO HAY TRASLADO ACTIVO PARA ESTA PLACA' TO
098600             WKS-MOTIVO-RECHAZO
098700     ELSE IF WKS-TX-MOTIVO = SPACES
098800        MOVE 'N' TO WKS-TRANS-VALIDA
098900        MOVE 'EL MOTIVO DE DEVOLUCION ES OBLIGATORIO' TO
099000             WKS-MOTIVO-RECHAZO
099100     ELSE
099200        MOVE 'N'  TO AM-TRASLADO-ACTIVO
099300        MOVE 'TD' TO AM-PROC-ANTERIOR
099400        MOVE 'AC' TO AM-ESTADO
099500        MOVE WKS-TX-FUNCIONARIO TO AM-FUNC-ACTUAL
099600        ADD 1 TO AM-NUM-ASIGNACIONES
099700        PERFORM 360-CERRAR-PROCESO-ACTIVO
099800        PERFORM 365-GRABAR-PROCESO-ACTIVO
099900        MOVE 'DP' TO WKS-HIS-TIPO
100000        STRING 'DEVOLVER: ' WKS-TX-MOTIVO
100100               DELIMITED BY SIZE INTO WKS-HIS-MOTIVO
100200        MOVE SPACES TO WKS-HIS-AUTORIZA
100300        PERFORM 600-ESCRIBIR-HISTORIAL
100400        ADD 1 TO WKS-CTA-DT WKS-PROCESOS-DEVUELTOS
100500     END-IF.
100600 460-APLICAR-DT-E. EXIT.
100700
100800******************************************************************
100900*   U1 - DEVOLVER RADICACION (DR)                                *
101000*   10/08/2026  RCHV   CVM-0122   MISMO AJUSTE QUE EN 460- (DT):   *
101100*                    SE RETIRA EL 'DV' FORZADO SOBRE PR-ESTADO,    *
101200*                    VER CVM-0122 ARRIBA.                         *
101300******************************************************************
101400 470-APLICAR-DR SECTION.
101500     IF AM-RADICACION-ACTIVA NOT = 'S'
101600        MOVE 'N' TO WKS-TRANS-VALIDA
101700        MOVE 'NO HAY RADICACION ACTIVA PARA ESTA PLACA' TO
101800             WKS-MOTIVO-RECHAZO
101900     ELSE IF WKS-TX-MOTIVO = SPACES
102000        MOVE 'N' TO WKS-TRANS-VALIDA
102100        MOVE 'EL MOTIVO DE DEVOLUCION ES OBLIGATORIO' TO
102200             WKS-MOTIVO-RECHAZO
102300     ELSE
102400        MOVE 'N'  TO AM-RADICACION-ACTIVA
102500        MOVE 'RD' TO AM-PROC-ANTERIOR
102600        MOVE 'AC' TO AM-ESTADO
102700        MOVE WKS-TX-FUNCIONARIO TO AM-FUNC-ACTUAL
102800        ADD 1 TO AM-NUM-ASIGNACIONES
102900        PERFORM 360-CERRAR-PROCESO-ACTIVO
103000        PERFORM 365-GRABAR-PROCESO-ACTIVO
103100        MOVE 'DP' TO WKS-HIS-TIPO
103200        STRING 'DEVOLVER: ' WKS-TX-MOTIVO
103300               DELIMITED BY SIZE INTO WKS-HIS-MOTIVO
103400        MOVE SPACES TO WKS-HIS-AUTORIZA
103500        PERFORM 600-ESCRIBIR-HISTORIAL
103600        ADD 1 TO WKS-CTA-DR WKS-PROCESOS-DEVUELTOS
103700     END-IF.
103800 470-APLICAR-DR-E. EXIT.
103900
104000******************************************************************
104100*   U1 - INACTIVAR CUENTA (IN)                                   *
104200******************************************************************
104300 480-APLICAR-IN SECTION.
104400     IF AM-TRASLADO-ACTIVO = 'S' OR AM-RADICACION-ACTIVA = 'S'
104500        MOVE 'N' TO WKS-TRANS-VALIDA
104600        MOVE 'NO SE PUEDE INACTIVAR CON UN PROCESO ACTIVO' TO
104700             WKS-MOTIVO-RECHAZO
104800     ELSE IF WKS-TX-MOTIVO = SPACES
104900        MOVE 'N' TO WKS-TRANS-VALIDA
105000        MOVE 'EL MOTIVO DE INACTIVACION ES OBLIGATORIO' TO
105100             WKS-MOTIVO-RECHAZO
105200     ELSE
105300        MOVE 'IN' TO AM-ESTADO
105400        MOVE WKS-TX-FUNCIONARIO TO AM-FUNC-ACTUAL
105500        ADD 1 TO AM-NUM-ASIGNACIONES
105600        MOVE 'IC' TO WKS-HIS-TIPO
105700        STRING 'INACTIVAR: ' WKS-TX-MOTIVO
105800               DELIMITED BY SIZE INTO WKS-HIS-MOTIVO
105900        MOVE SPACES TO WKS-HIS-AUTORIZA
106000        PERFORM 600-ESCRIBIR-HISTORIAL
106100        ADD 1 TO WKS-CTA-IN
106200     END-IF.
106300 480-APLICAR-IN-E. EXIT.
106400
106500******************************************************************
106600*   U1 - REACTIVAR CUENTA (RE)                                   *
106700******************************************************************
106800 490-APLICAR-RE SECTION.
106900     IF AM-ESTADO-INACTIVA
107000        MOVE 'AC' TO AM-ESTADO
107100        MOVE WKS-TX-FUNCIONARIO TO AM-FUNC-ACTUAL
107200        ADD 1 TO AM-NUM-ASIGNACIONES
107300        MOVE 'RC' TO WKS-HIS-TIPO
107400        MOVE 'REACTIVAR' TO WKS-HIS-MOTIVO
107500        MOVE SPACES TO WKS-HIS-AUTORIZA
107600        PERFORM 600-ESCRIBIR-HISTORIAL
107700        ADD 1 TO WKS-CTA-RE
107800     ELSE
107900        MOVE 'N' TO WKS-TRANS-VALIDA
108000        MOVE 'SOLO SE REACTIVA DESDE ESTADO INACTIVO' TO
108100             WKS-MOTIVO-RECHAZO
108200     END-IF.
108300 490-APLICAR-RE-E. EXIT.
108400
108500******************************************************************
108600*   U1/U10 - REASIGNAR FUNCIONARIO (RF)                          *
108700******************************************************************
108800 495-APLICAR-RF SECTION.
108900     IF WKS-TX-FUNCIONARIO = AM-FUNC-ACTUAL
109000        MOVE 'N' TO WKS-TRANS-VALIDA
109100        MOVE 'EL NUEVO FUNCIONARIO DEBE DIFERIR DEL ACTUAL' TO
109200             WKS-MOTIVO-RECHAZO
109300     ELSE
109400        MOVE AM-FUNC-ACTUAL TO WKS-HIS-AUTORIZA
109500        MOVE WKS-TX-FUNCIONARIO TO AM-FUNC-ACTUAL
109600        ADD 1 TO AM-NUM-ASIGNACIONES
109700        MOVE SPACES TO WKS-HIS-TIPO
109800        STRING 'REASIGNACION: ' WKS-TX-MOTIVO
109900               DELIMITED BY SIZE INTO WKS-HIS-MOTIVO
110000        PERFORM 600-ESCRIBIR-HISTORIAL
110100        ADD 1 TO WKS-CTA-RF
110200     END-IF.
110300 495-APLICAR-RF-E. EXIT.
110400
110500******************************************************************
110600*   U2/U3 - DEVOLUCION FORZADA POR ADMINISTRADOR (FD)            *
110700*            UNICA OPERACION QUE PUEDE CERRAR UN PROCESO DESDE    *
110800*            CUALQUIER ESTADO NO FINAL, INCLUSO SIN REVISAR.      *
110900*            REQUIERE TX-ADMIN-FLAG = 'S' EN LA TRANSACCION.      *
111000*            06/08/2026  JLPM   CVM-0115   ALTA DEL CODIGO.       *
111100******************************************************************
111200 497-APLICAR-FD SECTION.
111300     IF NOT WKS-TX-ES-ADMIN
111400        MOVE 'N' TO WKS-TRANS-VALIDA
111500        MOVE 'OPERACION RESERVADA AL ADMINISTRADOR' TO
111600             WKS-MOTIVO-RECHAZO
111700     ELSE IF WKS-TX-MOTIVO = SPACES
111800        MOVE 'N' TO WKS-TRANS-VALIDA
111900        MOVE 'EL MOTIVO DE LA DEVOLUCION FORZADA ES OBLIGATORIO' TO
112000             WKS-MOTIVO-RECHAZO
112100     ELSE
112200        PERFORM 356-LOCALIZAR-PROCESO-ACTUAL
112300        IF WKS-PROCESO-ENCONTRADO = 'N' OR PR-ESTADO-FINAL
112400           MOVE 'N' TO WKS-TRANS-VALIDA
112500           MOVE 'NO HAY PROCESO NO FINAL PARA DEVOLVER' TO
112600                WKS-MOTIVO-RECHAZO
112700        ELSE
112800           IF PR-TIPO-TRASLADO
112900              MOVE 'N'  TO AM-TRASLADO-ACTIVO
113000              MOVE 'TD' TO AM-PROC-ANTERIOR
113100           ELSE
113200              MOVE 'N'  TO AM-RADICACION-ACTIVA
113300              MOVE 'RD' TO AM-PROC-ANTERIOR
113400           END-IF
113500           MOVE 'AC' TO AM-ESTADO
113600           MOVE WKS-TX-FUNCIONARIO TO AM-FUNC-ACTUAL
113700           ADD 1 TO AM-NUM-ASIGNACIONES
113800           MOVE 'DV' TO PR-ESTADO
113900           MOVE WKS-TX-FUNCIONARIO TO PR-FUNC-ACTUAL OF
114000                WS-CVPRO-ACTUAL-CAMPOS
114100           MOVE WKS-TX-FECHA       TO PR-FECHA-ULT-ACT OF
114200                WS-CVPRO-ACTUAL-CAMPOS
114300           PERFORM 365-GRABAR-PROCESO-ACTIVO
114400           MOVE SPACES TO WKS-HIS-TIPO
114500           STRING 'DEVOLUCION FORZADA: ' WKS-TX-MOTIVO
114600                  DELIMITED BY SIZE INTO WKS-HIS-MOTIVO
114700           MOVE WKS-TX-FUNCIONARIO TO WKS-HIS-AUTORIZA
114800           PERFORM 600-ESCRIBIR-HISTORIAL
114900           ADD 1 TO WKS-CTA-FD WKS-PROCESOS-DEVUELTOS
115000        END-IF
115100     END-IF.
115200 497-APLICAR-FD-E. EXIT.
115300
115400******************************************************************
115500*     U5 - TABLA DE PROCESO ANTERIOR (TRASLADO/RADICACION)       *
115600******************************************************************
115700 350-VALIDAR-REGLA-ANTERIOR-TRASLADO SECTION.
115800     MOVE 'S' TO WKS-PERMITIDO
115900     IF AM-TRASLADO-ACTIVO = 'S'
116000        MOVE 'N' TO WKS-PERMITIDO
116100        MOVE 'LA PLACA YA TIENE UN TRASLADO ACTIVO' TO
116200             WKS-MOTIVO-RECHAZO
116300     ELSE IF AM-RADICACION-ACTIVA = 'S'
116400        MOVE 'N' TO WKS-PERMITIDO
116500        MOVE 'LA PLACA YA TIENE UNA RADICACION ACTIVA' TO
116600             WKS-MOTIVO-RECHAZO
116700     ELSE IF AM-ESTADO-INACTIVA
116800        MOVE 'N' TO WKS-PERMITIDO
116900        MOVE 'LA CUENTA SE ENCUENTRA INACTIVA' TO
117000             WKS-MOTIVO-RECHAZO
117100     ELSE IF AM-ANT-TRASLADO-COMPLETO
117200        MOVE 'N' TO WKS-PERMITIDO
117300        MOVE
117400        'PLACA YA ENVIADA A OTRO ORGANISMO, SOLO PUEDE RECIBIR'
117500             TO WKS-MOTIVO-RECHAZO
117600     END-IF.
117700 350-VALIDAR-REGLA-ANTERIOR-TRASLADO-E. EXIT.
117800
117900 351-VALIDAR-REGLA-ANTERIOR-RADICACION SECTION.
118000     MOVE 'S' TO WKS-PERMITIDO
118100     IF AM-TRASLADO-ACTIVO = 'S'
118200        MOVE 'N' TO WKS-PERMITIDO
118300        MOVE 'LA PLACA YA TIENE UN TRASLADO ACTIVO' TO
118400             WKS-MOTIVO-RECHAZO
118500     ELSE IF AM-RADICACION-ACTIVA = 'S'
118600        MOVE 'N' TO WKS-PERMITIDO
118700        MOVE 'LA PLACA YA TIENE UNA RADICACION ACTIVA' TO
118800             WKS-MOTIVO-RECHAZO
118900     ELSE IF AM-ESTADO-INACTIVA
119000        MOVE 'N' TO WKS-PERMITIDO
119100        MOVE 'LA CUENTA SE ENCUENTRA INACTIVA' TO
119200             WKS-MOTIVO-RECHAZO
119300     ELSE IF AM-ANT-RADICACION-COMPLETA
119400        MOVE 'N' TO WKS-PERMITIDO
119500        MOVE
119600        'PLACA YA LLEGADA DE OTRO ORGANISMO, SOLO PUEDE ENVIAR'
119700             TO WKS-MOTIVO-RECHAZO
119800     END-IF.
119900 351-VALIDAR-REGLA-ANTERIOR-RADICACION-E. EXIT.
120000
120100******************************************************************
120200*                U11 - VALIDACION DE ORGANISMO/AGENCIA            *
120300******************************************************************
120400 355-VALIDAR-AGENCIA SECTION.
120500     MOVE 'N' TO WKS-PROCESO-ENCONTRADO
120600     IF WKS-TOTAL-AGENCIAS > ZERO
120700        SEARCH ALL WKS-AGE-ENTRY
120800            AT END CONTINUE
120900            WHEN WKS-AGE-CODIGO(IDX-AGE) = WKS-TX-ORGANISMO
121000                MOVE 'S' TO WKS-PROCESO-ENCONTRADO
121100        END-SEARCH
121200     END-IF
121300     IF WKS-PROCESO-ENCONTRADO = 'N'
121400        MOVE 'N' TO WKS-PERMITIDO
121500        MOVE 'ORGANISMO NO EXISTE EN TABLA DE AGENCIAS' TO
121600             WKS-MOTIVO-RECHAZO
121700     END-IF.
121800 355-VALIDAR-AGENCIA-E. EXIT.
121900
122000******************************************************************
122100*   U2/U3 - ALTA/REFRESCO DE PROCESO (TRASLADO O RADICACION)      *
122200******************************************************************
122300 330-REFRESCAR-PROCESO-TRASLADO-O-RADICACION SECTION.
122400     MOVE WKS-TX-FECHA TO WKS-FECHA-TRABAJO
122500     PERFORM 500-FECHA-A-JULIANO
122600     MOVE WKS-JULIANO TO WKS-JULIANO-1
122700     COMPUTE WKS-JULIANO = WKS-JULIANO-1 + 60
122800     PERFORM 510-JULIANO-A-FECHA
122900     MOVE 'N' TO WKS-PROCESO-ENCONTRADO
123000     IF WKS-TOTAL-PROCESOS > ZERO
123100        SEARCH ALL WKS-PRO-ENTRY
123200            AT END CONTINUE
123300            WHEN WKS-PRO-PLACA(IDX-PRO) = WKS-TX-PLACA
123400                MOVE 'S' TO WKS-PROCESO-ENCONTRADO
123500        END-SEARCH
123600     END-IF
123700     IF WKS-PROCESO-ENCONTRADO = 'N'
123800        INITIALIZE WS-CVPRO-ACTUAL-CAMPOS
123900     ELSE
124000        MOVE WKS-PRO-ENTRY(IDX-PRO) TO WS-CVPRO-ACTUAL-R
124100     END-IF
124200     MOVE WKS-TX-PLACA          TO PR-PLACA OF
124300          WS-CVPRO-ACTUAL-CAMPOS
124400     IF WKS-TX-CODIGO-OP = 'IT'
124500        MOVE 'T'  TO PR-TIPO OF WS-CVPRO-ACTUAL-CAMPOS
124600        MOVE 'EN' TO PR-ESTADO
124700     ELSE
124800        MOVE 'R'  TO PR-TIPO OF WS-CVPRO-ACTUAL-CAMPOS
124900        MOVE 'PE' TO PR-ESTADO
125000     END-IF
125100     MOVE WKS-TX-ORGANISMO    TO PR-ORGANISMO OF
125200          WS-CVPRO-ACTUAL-CAMPOS
125300     MOVE WKS-TX-FECHA        TO PR-FECHA-TRAMITE OF
125400          WS-CVPRO-ACTUAL-CAMPOS
125500     MOVE WKS-FECHA-TRABAJO   TO PR-FECHA-VENCIMIENTO OF
125600          WS-CVPRO-ACTUAL-CAMPOS
125700     MOVE WKS-TX-FUNCIONARIO  TO PR-FUNC-INICIA OF
125800          WS-CVPRO-ACTUAL-CAMPOS
125900     MOVE WKS-TX-FUNCIONARIO  TO PR-FUNC-ACTUAL OF
126000          WS-CVPRO-ACTUAL-CAMPOS
126100     MOVE WKS-TX-FECHA        TO PR-FECHA-ULT-ACT OF
126200          WS-CVPRO-ACTUAL-CAMPOS
126300     MOVE SPACE                TO PR-URGENCIA OF
126400          WS-CVPRO-ACTUAL-CAMPOS
126500     MOVE ZERO                  TO PR-DIAS-RESTANTES OF
126600          WS-CVPRO-ACTUAL-CAMPOS
126700     IF WKS-PROCESO-ENCONTRADO = 'N'
126800        ADD 1 TO WKS-TOTAL-PROCESOS-NUEVOS
126900        MOVE WS-CVPRO-ACTUAL-R TO
127000             WKS-PRO-NUEVO(WKS-TOTAL-PROCESOS-NUEVOS)
127100     ELSE
127200        MOVE WS-CVPRO-ACTUAL-R TO WKS-PRO-ENTRY(IDX-PRO)
127300     END-IF.
127400 330-REFRESCAR-PROCESO-TRASLADO-O-RADICACION-E. EXIT.
127500
127600******************************************************************
127700*      CIERRE DEL PROCESO ACTIVO (CT/CP/DT/DR) EN LA TABLA        *
127800******************************************************************
127900 360-CERRAR-PROCESO-ACTIVO SECTION.
128000     PERFORM 356-LOCALIZAR-PROCESO-ACTUAL
128100     IF WKS-PROCESO-ENCONTRADO = 'S'
128200        MOVE WKS-TX-FUNCIONARIO TO PR-FUNC-ACTUAL OF
128300             WS-CVPRO-ACTUAL-CAMPOS
128400        MOVE WKS-TX-FECHA       TO PR-FECHA-ULT-ACT OF
128500             WS-CVPRO-ACTUAL-CAMPOS
128600     END-IF.
128700 360-CERRAR-PROCESO-ACTIVO-E. EXIT.
128800
128900******************************************************************
129000*    06/08/2026 JLPM CVM-0115 - LOCALIZACION PURA DEL PROCESO,    *
129100*    SIN ESTAMPAR FUNCIONARIO/FECHA (LA USAN LOS NUEVOS ESTADOS   *
129200*    INTERMEDIOS DE REVISION Y EL CIERRE EN 360- DE ARRIBA).      *
129300******************************************************************
129400 356-LOCALIZAR-PROCESO-ACTUAL SECTION.
129500     MOVE 'N' TO WKS-PROCESO-ENCONTRADO
129600     IF WKS-TOTAL-PROCESOS > ZERO
129700        SEARCH ALL WKS-PRO-ENTRY
129800            AT END CONTINUE
129900            WHEN WKS-PRO-PLACA(IDX-PRO) = WKS-TX-PLACA
130000                MOVE 'S' TO WKS-PROCESO-ENCONTRADO
130100        END-SEARCH
130200     END-IF
130300     IF WKS-PROCESO-ENCONTRADO = 'S'
130400        MOVE WKS-PRO-ENTRY(IDX-PRO) TO WS-CVPRO-ACTUAL-R
130500     END-IF.
130600 356-LOCALIZAR-PROCESO-ACTUAL-E. EXIT.
130700
130800******************************************************************
130900*    06/08/2026 JLPM CVM-0115 - GRABA EN LA TABLA EN MEMORIA EL    *
131000*    CAMBIO DE ESTADO APLICADO SOBRE WS-CVPRO-ACTUAL-R. ANTES DE   *
131100*    ESTE AJUSTE EL CIERRE DE PROCESO (CT/CP/DT/DR) NO QUEDABA     *
131200*    REFLEJADO EN WKS-PRO-ENTRY Y SE PERDIA AL GRABAR CVPROS.      *
131300******************************************************************
131400 365-GRABAR-PROCESO-ACTIVO SECTION.
131500     IF WKS-PROCESO-ENCONTRADO = 'S'
131600        MOVE WS-CVPRO-ACTUAL-R TO WKS-PRO-ENTRY(IDX-PRO)
131700     END-IF.
131800 365-GRABAR-PROCESO-ACTIVO-E. EXIT.
131900
132000******************************************************************
132100*    U7 - VALIDACION/GENERACION DEL NUMERO DE CUENTA              *
132200******************************************************************
132300 322-GENERAR-NUM-CUENTA SECTION.
132400     MOVE ZERO TO WKS-ULTIMA-SECUENCIA-DIA
132500     MOVE ZERO TO WKS-JUL-B
132600     PERFORM 323-BUSCAR-ULTIMA-SECUENCIA-DIA
132700         VARYING WKS-JUL-B FROM 1 BY 1
132800         UNTIL WKS-JUL-B > WKS-TOTAL-CUENTAS
132900     MOVE WKS-TX-FECHA TO WKS-NUM-CUENTA-TRABAJO(1:8)
133000     ADD 1 TO WKS-ULTIMA-SECUENCIA-DIA
133100     MOVE WKS-ULTIMA-SECUENCIA-DIA TO WKS-NC-SECUENCIA.
133200 322-GENERAR-NUM-CUENTA-E. EXIT.
133300
133400 323-BUSCAR-ULTIMA-SECUENCIA-DIA SECTION.
133500     IF WKS-MAE-ENTRY(WKS-JUL-B)(7:8) = WKS-TX-FECHA
133600        MOVE WKS-MAE-ENTRY(WKS-JUL-B)(15:5) TO
133700             WKS-SECUENCIA-TEMP
133800        IF WKS-SECUENCIA-TEMP > WKS-ULTIMA-SECUENCIA-DIA
133900           MOVE WKS-SECUENCIA-TEMP TO
134000                WKS-ULTIMA-SECUENCIA-DIA
134100        END-IF
134200     END-IF.
134300 323-BUSCAR-ULTIMA-SECUENCIA-DIA-E. EXIT.
134400
134500******************************************************************
134600*                 U10 - REGISTRO DE HISTORIAL                    *
134700******************************************************************
134800 600-ESCRIBIR-HISTORIAL SECTION.                                  CVM0074
134900     IF WKS-HIS-TIPO = SPACES
135000        PERFORM 610-CLASIFICAR-TIPO-ACCION
135100     END-IF
135200     MOVE WKS-TX-PLACA             TO HA-PLACA
135300     MOVE WKS-TX-FUNCIONARIO       TO HA-FUNCIONARIO
135400     MOVE WKS-TX-FECHA             TO HA-FECHA
135500     MOVE WKS-HIS-TIPO             TO HA-TIPO
135600     MOVE WKS-HIS-MOTIVO           TO HA-MOTIVO
135700     MOVE WKS-HIS-AUTORIZA         TO HA-FUNC-ASIGNA
135800     WRITE REG-CVHIS.
135900 600-ESCRIBIR-HISTORIAL-E. EXIT.
136000
136100*   10/08/2026  RCHV   CVM-0127   EL LITERAL DE COMPARACION TENIA    *
136200*                    12 LETRAS SIN LOS DOS PUNTOS QUE SI LLEVA EL    *
136300*                    TEXTO ARMADO EN 420- ('REASIGNACION: ' ...);    *
136400*                    LA RAMA NUNCA ENTRABA Y CAIA SIEMPRE POR        *
136500*                    WHEN OTHER. SE CORRIGE EL LITERAL A 13          *
136600*                    POSICIONES CON EL DOS PUNTOS INCLUIDO.          *
136700 610-CLASIFICAR-TIPO-ACCION SECTION.                              CVM0074
136800     EVALUATE TRUE
136900         WHEN WKS-HIS-MOTIVO (1:9)  = 'CREACION '
137000            MOVE 'CR' TO WKS-HIS-TIPO
137100         WHEN WKS-HIS-MOTIVO (1:13) = 'REASIGNACION:'
137200            MOVE 'RA' TO WKS-HIS-TIPO
137300         WHEN WKS-HIS-MOTIVO (1:6)  = 'INICIO'
137400            MOVE 'IP' TO WKS-HIS-TIPO
137500         WHEN WKS-HIS-MOTIVO (1:9)  = 'COMPLETAR'
137600            MOVE 'CP' TO WKS-HIS-TIPO
137700         WHEN WKS-HIS-MOTIVO (1:9)  = 'DEVOLVER:'
137800            MOVE 'DP' TO WKS-HIS-TIPO
137900         WHEN WKS-HIS-MOTIVO (1:10) = 'INACTIVAR:'
138000            MOVE 'IC' TO WKS-HIS-TIPO
138100         WHEN WKS-HIS-MOTIVO (1:9)  = 'REACTIVAR'
138200            MOVE 'RC' TO WKS-HIS-TIPO
138300         WHEN OTHER
138400            MOVE 'RA' TO WKS-HIS-TIPO
138500     END-EVALUATE.
138600 610-CLASIFICAR-TIPO-ACCION-E. EXIT.
138700
138800******************************************************************
138900*       U8 - VALIDACION DE FECHA DE TRANSACCION/TRAMITE          *
139000******************************************************************
139100 520-VALIDAR-FECHA-TRANSACCION SECTION.
139200     MOVE 'S' TO WKS-FECHA-VALIDA
139300     PERFORM 500-FECHA-A-JULIANO
139400     MOVE WKS-JULIANO TO WKS-JULIANO-1
139500     MOVE WKS-FECHA-PROCESO TO WKS-FECHA-TRABAJO
139600     PERFORM 500-FECHA-A-JULIANO
139700     MOVE WKS-JULIANO TO WKS-JULIANO-2
139800     COMPUTE WKS-DIAS-DIFERENCIA = WKS-JULIANO-2 - WKS-JULIANO-1
139900     IF WKS-DIAS-DIFERENCIA < -0030
140000        MOVE 'N' TO WKS-FECHA-VALIDA
140100     END-IF
140200     IF WKS-DIAS-DIFERENCIA > 0365
140300        MOVE 'N' TO WKS-FECHA-VALIDA
140400     END-IF
140500     IF WKS-FECHA-VALIDA = 'N'
140600        MOVE 'N' TO WKS-TRANS-VALIDA
140700        MOVE 'FECHA DE TRAMITE FUERA DEL RANGO PERMITIDO' TO
140800             WKS-MOTIVO-RECHAZO
140900     END-IF.
141000 520-VALIDAR-FECHA-TRANSACCION-E. EXIT.
141100
141200******************************************************************
141300*  U8 - CONVERSION FECHA -> NUMERO JULIANO (ALGORITMO GREGORIANO)*
141400*  NO SE USAN FUNCIONES INTRINSECAS DE FECHA, SOLO ARITMETICA    *
141500******************************************************************
141600 500-FECHA-A-JULIANO SECTION.
141700     COMPUTE WKS-JUL-A = (14 - WKS-FD-MES) / 12
141800     COMPUTE WKS-JUL-Y = WKS-FD-ANIO + 4800 - WKS-JUL-A
141900     COMPUTE WKS-JUL-M = WKS-FD-MES + (12 * WKS-JUL-A) - 3
142000     COMPUTE WKS-JULIANO =
142100             WKS-FD-DIA
142200           + ((153 * WKS-JUL-M + 2) / 5)
142300           + (365 * WKS-JUL-Y)
142400           + (WKS-JUL-Y / 4)
142500           - (WKS-JUL-Y / 100)
142600           + (WKS-JUL-Y / 400)
142700           - 32045.
142800 500-FECHA-A-JULIANO-E. EXIT.
142900
143000 510-JULIANO-A-FECHA SECTION.
143100     COMPUTE WKS-JUL-A = WKS-JULIANO + 32044
143200     COMPUTE WKS-JUL-B = ((4 * WKS-JUL-A) + 3) / 146097
143300     COMPUTE WKS-JUL-C = WKS-JUL-A - ((146097 * WKS-JUL-B) / 4)
143400     COMPUTE WKS-JUL-D = ((4 * WKS-JUL-C) + 3) / 1461
143500     COMPUTE WKS-JUL-E = WKS-JUL-C - ((1461 * WKS-JUL-D) / 4)
143600     COMPUTE WKS-JUL-M = ((5 * WKS-JUL-E) + 2) / 153
143700     COMPUTE WKS-FD-DIA = WKS-JUL-E
143800           - (((153 * WKS-JUL-M) + 2) / 5) + 1
143900     COMPUTE WKS-FD-MES = WKS-JUL-M + 3 - (12 * (WKS-JUL-M / 10))
144000     COMPUTE WKS-FD-ANIO = (100 * WKS-JUL-B) + WKS-JUL-D - 4800
144100           + (WKS-JUL-M / 10).
144200 510-JULIANO-A-FECHA-E. EXIT.
144300
144400******************************************************************
144500*                  IMPRESION DE LINEA DE DETALLE                 *
144600******************************************************************
144700 690-ESCRIBIR-LINEA-DETALLE SECTION.
144800     MOVE SPACES TO WKS-LINEA-REPORTE
144900     MOVE WKS-LINEA-DETALLE TO WKS-LINEA-REPORTE
145000     WRITE REG-CVRPT1 FROM WKS-LINEA-REPORTE.
145100 690-ESCRIBIR-LINEA-DETALLE-E. EXIT.
145200
145300******************************************************************
145400*         GRABACION DEL MAESTRO ACTUALIZADO (SORT/MERGE)         *
145500******************************************************************
145600 700-GRABAR-MAESTRO-ACTUALIZADO SECTION.
145700     SORT WORKMAE ON ASCENDING KEY WS-WORK-MAE
145800         INPUT PROCEDURE  IS 710-LIBERAR-CUENTAS
145900         OUTPUT PROCEDURE IS 720-ESCRIBIR-MAESTRO-SALIDA.
146000 700-GRABAR-MAESTRO-ACTUALIZADO-E. EXIT.
146100
146200 710-LIBERAR-CUENTAS SECTION.
146300     MOVE ZERO TO WKS-JUL-A
146400     PERFORM 711-LIBERAR-CUENTA-ACTUAL
146500         VARYING WKS-JUL-A FROM 1 BY 1
146600         UNTIL WKS-JUL-A > WKS-TOTAL-CUENTAS
146700     MOVE ZERO TO WKS-JUL-A
146800     PERFORM 713-LIBERAR-CUENTA-NUEVA
146900         VARYING WKS-JUL-A FROM 1 BY 1
147000         UNTIL WKS-JUL-A > WKS-TOTAL-CUENTAS-NUEVAS.
147100 710-LIBERAR-CUENTAS-E. EXIT.
147200
147300 711-LIBERAR-CUENTA-ACTUAL SECTION.
147400     MOVE WKS-MAE-ENTRY(WKS-JUL-A) TO WS-WORK-MAE
147500     RELEASE WS-WORK-MAE.
147600 711-LIBERAR-CUENTA-ACTUAL-E. EXIT.
147700
147800 713-LIBERAR-CUENTA-NUEVA SECTION.
147900     MOVE WKS-MAE-NUEVA-REG(WKS-JUL-A) TO WS-WORK-MAE
148000     RELEASE WS-WORK-MAE.
148100 713-LIBERAR-CUENTA-NUEVA-E. EXIT.
148200
148300 720-ESCRIBIR-MAESTRO-SALIDA SECTION.
148400     MOVE 'N' TO WKS-FIN-SORT
148500     RETURN WORKMAE
148600         AT END MOVE 'S' TO WKS-FIN-SORT
148700     END-RETURN
148800     PERFORM 721-ESCRIBIR-REGISTRO-MAESTRO UNTIL WKS-FIN-SORT = 'S'.
148900 720-ESCRIBIR-MAESTRO-SALIDA-E. EXIT.
149000
149100 721-ESCRIBIR-REGISTRO-MAESTRO SECTION.
149200     MOVE WS-WORK-MAE TO REG-CVMAE-S
149300     WRITE REG-CVMAE-S
149400     RETURN WORKMAE
149500         AT END MOVE 'S' TO WKS-FIN-SORT
149600     END-RETURN.
149700 721-ESCRIBIR-REGISTRO-MAESTRO-E. EXIT.
149800
149900******************************************************************
150000*        GRABACION DE LOS PROCESOS ACTUALIZADOS (SORT/MERGE)     *
150100******************************************************************
150200 750-GRABAR-PROCESOS-ACTUALIZADOS SECTION.
150300     SORT WORKPRO ON ASCENDING KEY WS-WORK-PRO
150400         INPUT PROCEDURE  IS 760-LIBERAR-PROCESOS
150500         OUTPUT PROCEDURE IS 770-ESCRIBIR-PROCESOS-SALIDA.
150600 750-GRABAR-PROCESOS-ACTUALIZADOS-E. EXIT.
150700
150800 760-LIBERAR-PROCESOS SECTION.
150900     MOVE ZERO TO WKS-JUL-A
151000     PERFORM 761-LIBERAR-PROCESO-ACTUAL
151100         VARYING WKS-JUL-A FROM 1 BY 1
151200         UNTIL WKS-JUL-A > WKS-TOTAL-PROCESOS
151300     MOVE ZERO TO WKS-JUL-A
151400     PERFORM 763-LIBERAR-PROCESO-NUEVO
151500         VARYING WKS-JUL-A FROM 1 BY 1
151600         UNTIL WKS-JUL-A > WKS-TOTAL-PROCESOS-NUEVOS.
151700 760-LIBERAR-PROCESOS-E. EXIT.
151800
151900 761-LIBERAR-PROCESO-ACTUAL SECTION.
152000     MOVE WKS-PRO-ENTRY(WKS-JUL-A) TO WS-WORK-PRO
152100     RELEASE WS-WORK-PRO.
152200 761-LIBERAR-PROCESO-ACTUAL-E. EXIT.
152300
152400 763-LIBERAR-PROCESO-NUEVO SECTION.
152500     MOVE WKS-PRO-NUEVO(WKS-JUL-A) TO WS-WORK-PRO
152600     RELEASE WS-WORK-PRO.
152700 763-LIBERAR-PROCESO-NUEVO-E. EXIT.
152800
152900 770-ESCRIBIR-PROCESOS-SALIDA SECTION.
153000     MOVE 'N' TO WKS-FIN-SORT
153100     RETURN WORKPRO
153200         AT END MOVE 'S' TO WKS-FIN-SORT
153300     END-RETURN
153400     PERFORM 771-ESCRIBIR-REGISTRO-PROCESO UNTIL WKS-FIN-SORT = 'S'.
153500 770-ESCRIBIR-PROCESOS-SALIDA-E. EXIT.
153600
153700 771-ESCRIBIR-REGISTRO-PROCESO SECTION.
153800     MOVE WS-WORK-PRO TO REG-CVPRO-S
153900     WRITE REG-CVPRO-S
154000     RETURN WORKPRO
154100         AT END MOVE 'S' TO WKS-FIN-SORT
154200     END-RETURN.
154300 771-ESCRIBIR-REGISTRO-PROCESO-E. EXIT.
154400
154500******************************************************************
154600*                    TOTALES DE FIN DE CORRIDA                   *
154700******************************************************************
154800 800-IMPRIMIR-TOTALES SECTION.
154900     MOVE WKS-GUIONES(1:100)                TO WKS-LINEA-REPORTE
155000     WRITE REG-CVRPT1 FROM WKS-LINEA-REPORTE
155100     MOVE SPACES                            TO WKS-LINEA-REPORTE
155200     STRING 'TRANSACCIONES LEIDAS     : ' WKS-TOTAL-LEIDAS
155300            DELIMITED BY SIZE INTO WKS-LINEA-REPORTE
155400     WRITE REG-CVRPT1 FROM WKS-LINEA-REPORTE
155500     MOVE SPACES                            TO WKS-LINEA-REPORTE
155600     STRING 'TRANSACCIONES APLICADAS  : ' WKS-TOTAL-APLICADAS
155700            DELIMITED BY SIZE INTO WKS-LINEA-REPORTE
155800     WRITE REG-CVRPT1 FROM WKS-LINEA-REPORTE
155900     MOVE SPACES                            TO WKS-LINEA-REPORTE
156000     STRING 'TRANSACCIONES RECHAZADAS : ' WKS-TOTAL-RECHAZADAS
156100            DELIMITED BY SIZE INTO WKS-LINEA-REPORTE
156200     WRITE REG-CVRPT1 FROM WKS-LINEA-REPORTE
156300     MOVE SPACES                            TO WKS-LINEA-REPORTE
156400     STRING 'CUENTAS CREADAS (CR)     : ' WKS-CTA-CR
156500            DELIMITED BY SIZE INTO WKS-LINEA-REPORTE
156600     WRITE REG-CVRPT1 FROM WKS-LINEA-REPORTE
156700     MOVE SPACES                            TO WKS-LINEA-REPORTE
156800     STRING 'TRASLADOS INICIADOS (IT) : ' WKS-CTA-IT
156900            DELIMITED BY SIZE INTO WKS-LINEA-REPORTE
157000     WRITE REG-CVRPT1 FROM WKS-LINEA-REPORTE
157100     MOVE SPACES                            TO WKS-LINEA-REPORTE
157200     STRING 'RADICACIONES INICIADAS(IR): ' WKS-CTA-IR
157300            DELIMITED BY SIZE INTO WKS-LINEA-REPORTE
157400     WRITE REG-CVRPT1 FROM WKS-LINEA-REPORTE
157500     MOVE SPACES                            TO WKS-LINEA-REPORTE
157600     STRING 'TRASLADOS COMPLETADOS(CT): ' WKS-CTA-CT
157700            DELIMITED BY SIZE INTO WKS-LINEA-REPORTE
157800     WRITE REG-CVRPT1 FROM WKS-LINEA-REPORTE
157900     MOVE SPACES                            TO WKS-LINEA-REPORTE
158000     STRING 'RADICACIONES COMPLETAS(CP): ' WKS-CTA-CP
158100            DELIMITED BY SIZE INTO WKS-LINEA-REPORTE
158200     WRITE REG-CVRPT1 FROM WKS-LINEA-REPORTE
158300     MOVE SPACES                            TO WKS-LINEA-REPORTE
158400     STRING 'TRASLADOS DEVUELTOS (DT) : ' WKS-CTA-DT
158500            DELIMITED BY SIZE INTO WKS-LINEA-REPORTE
158600     WRITE REG-CVRPT1 FROM WKS-LINEA-REPORTE
158700     MOVE SPACES                            TO WKS-LINEA-REPORTE
158800     STRING 'RADICACIONES DEVUELTAS(DR): ' WKS-CTA-DR
158900            DELIMITED BY SIZE INTO WKS-LINEA-REPORTE
159000     WRITE REG-CVRPT1 FROM WKS-LINEA-REPORTE
159100     MOVE SPACES                            TO WKS-LINEA-REPORTE
159200     STRING 'CUENTAS INACTIVADAS (IN) : ' WKS-CTA-IN
159300            DELIMITED BY SIZE INTO WKS-LINEA-REPORTE
159400     WRITE REG-CVRPT1 FROM WKS-LINEA-REPORTE
159500     MOVE SPACES                            TO WKS-LINEA-REPORTE
159600     STRING 'CUENTAS REACTIVADAS (RE) : ' WKS-CTA-RE
159700            DELIMITED BY SIZE INTO WKS-LINEA-REPORTE
159800     WRITE REG-CVRPT1 FROM WKS-LINEA-REPORTE
159900     MOVE SPACES                            TO WKS-LINEA-REPORTE
160000     STRING 'REASIGNACIONES      (RF) : ' WKS-CTA-RF
160100            DELIMITED BY SIZE INTO WKS-LINEA-REPORTE
160200     WRITE REG-CVRPT1 FROM WKS-LINEA-REPORTE
160300     MOVE SPACES                            TO WKS-LINEA-REPORTE
160400     STRING 'PROCESOS MARCADOS RECIBIDOS(MB): ' WKS-CTA-MB
160500            DELIMITED BY SIZE INTO WKS-LINEA-REPORTE
160600     WRITE REG-CVRPT1 FROM WKS-LINEA-REPORTE
160700     MOVE SPACES                            TO WKS-LINEA-REPORTE
160800     STRING 'PROCESOS REVISADOS    (MR): ' WKS-CTA-MR
160900            DELIMITED BY SIZE INTO WKS-LINEA-REPORTE
161000     WRITE REG-CVRPT1 FROM WKS-LINEA-REPORTE
161100     MOVE SPACES                            TO WKS-LINEA-REPORTE
161200     STRING 'PROCESOS CON NOVEDAD  (MN): ' WKS-CTA-MN
161300            DELIMITED BY SIZE INTO WKS-LINEA-REPORTE
161400     WRITE REG-CVRPT1 FROM WKS-LINEA-REPORTE
161500     MOVE SPACES                            TO WKS-LINEA-REPORTE
161600     STRING 'NOVEDADES RESUELTAS   (RN): ' WKS-CTA-RN
161700            DELIMITED BY SIZE INTO WKS-LINEA-REPORTE
161800     WRITE REG-CVRPT1 FROM WKS-LINEA-REPORTE
161900     MOVE SPACES                            TO WKS-LINEA-REPORTE
162000     STRING 'DEVOLUCIONES FORZADAS (FD): ' WKS-CTA-FD
162100            DELIMITED BY SIZE INTO WKS-LINEA-REPORTE
162200     WRITE REG-CVRPT1 FROM WKS-LINEA-REPORTE.
162300 800-IMPRIMIR-TOTALES-E. EXIT.
162400
162500 900-CERRAR-ARCHIVOS SECTION.
162600     CLOSE CVMAEE CVTRNE CVUBIE CVPROE
162700           CVMAES CVPROS CVHISS CVRPT1.
162800 900-CERRAR-ARCHIVOS-E. EXIT.
