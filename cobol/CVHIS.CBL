000100******************************************************************
000200*         COPY CVHIS  -  HISTORIAL DE ASIGNACIONES / PISTA DE   *
000300*         AUDITORIA DE CUENTAS VEHICULARES                      *
000400*         LONGITUD  : 100 BYTES                                 *
000500******************************************************************
000600* HISTORIAL DE CAMBIOS                                           *
000700* 15/03/2024  EDRD   CVM-0005   CREACION DEL LAYOUT ORIGINAL      *
000800******************************************************************
000900 01  REG-CVHIS.
001000     05  HA-PLACA                    PIC X(06).
001100     05  HA-FUNCIONARIO              PIC X(12).
001200     05  HA-FECHA                    PIC 9(08).
001300     05  HA-TIPO                     PIC X(02).
001400         88  HA-TIPO-CREACION               VALUE 'CR'.
001500         88  HA-TIPO-REASIGNACION           VALUE 'RA'.
001600         88  HA-TIPO-INICIO-PROCESO         VALUE 'IP'.
001700         88  HA-TIPO-COMPLETA-PROCESO       VALUE 'CP'.
001800         88  HA-TIPO-DEVUELVE-PROCESO       VALUE 'DP'.
001900         88  HA-TIPO-INACTIVACION           VALUE 'IC'.
002000         88  HA-TIPO-REACTIVACION           VALUE 'RC'.
002100     05  HA-MOTIVO                   PIC X(40).
002200     05  HA-FUNC-ASIGNA              PIC X(12).
002300     05  FILLER                      PIC X(20).
