000100******************************************************************
000200*         COPY CVNOV  -  REGISTRO DE NOVEDAD (INCIDENCIA)       *
000300*         DETECTADA EN UN TRASLADO O RADICACION                 *
000400*         LONGITUD  : 200 BYTES                                 *
000500******************************************************************
000600* HISTORIAL DE CAMBIOS                                           *
000700* 15/03/2024  EDRD   CVM-0003   CREACION DEL LAYOUT ORIGINAL      *
000800* 30/08/2024  JLPM   CVM-0033   AGREGA BANDERA DE PRIORIDAD ALTA  *
000850* 22/11/2024  RCHV   CVM-0121   FALTABA LA PLACA DEL VEHICULO EN  *
000860*                    LA NOVEDAD; EL REPORTE DE INCIDENCIAS        *
000870*                    QUEDABA SIN DATO. SE AGREGA NV-PLACA Y SE     *
000880*                    AJUSTA EL FILLER PARA CUADRAR LOS 200 BYTES.  *
000900******************************************************************
001000 01  REG-CVNOV.
001100     05  NV-CODIGO                   PIC X(17).
001150*        FORMATO NOV-AAAAMMDD-NNNN
001175     05  NV-PLACA                    PIC X(06).
001300     05  NV-TIPO                     PIC X(02).
001400         88  NV-DOC-FALTANTE                VALUE 'DF'.
001500         88  NV-DOC-INCORRECTO              VALUE 'DI'.
001600         88  NV-INFO-INCONSISTENTE          VALUE 'II'.
001700         88  NV-FIRMA-FALTANTE              VALUE 'FF'.
001800         88  NV-FECHA-INCORRECTA            VALUE 'FI'.
001900         88  NV-DATOS-INCOMPLETOS           VALUE 'DP'.
002000         88  NV-SOAT-VENCIDO                VALUE 'SV'.
002100         88  NV-REVISION-VENCIDA            VALUE 'TM'.
002200         88  NV-OTRA                        VALUE 'OT'.
002300     05  NV-PRIORIDAD                PIC X(01).
002400         88  NV-PRIORIDAD-BAJA              VALUE 'B'.
002500         88  NV-PRIORIDAD-MEDIA             VALUE 'M'.
002600         88  NV-PRIORIDAD-ALTA              VALUE 'A'.
002700         88  NV-PRIORIDAD-CRITICA           VALUE 'C'.
002800         88  NV-PRIORIDAD-URGE              VALUE 'A' 'C'.
002900     05  NV-ESTADO                   PIC X(02).
003000         88  NV-PENDIENTE                   VALUE 'PE'.
003100         88  NV-EN-REVISION                 VALUE 'ER'.
003200         88  NV-RESUELTA                    VALUE 'RS'.
003300         88  NV-REABIERTA                   VALUE 'RA'.
003400         88  NV-REQUIERE-ACCION             VALUE 'PE' 'RA'.
003500     05  NV-PROCESO                  PIC X(01).
003600         88  NV-EN-TRASLADO                 VALUE 'T'.
003700         88  NV-EN-RADICACION               VALUE 'R'.
003800     05  NV-FUNC-REPORTA              PIC X(12).
003900     05  NV-FECHA-REPORTE             PIC 9(08).
004000     05  NV-FUNC-RESUELVE             PIC X(12).
004100     05  NV-FECHA-RESOLUCION          PIC 9(08).
004200     05  NV-DESCRIPCION               PIC X(100).
004300     05  FILLER                       PIC X(31).
