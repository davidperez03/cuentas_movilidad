000100******************************************************************
000200*         COPY CVUBI  -  TABLA DE REFERENCIA DE ORGANISMOS      *
000300*         (AGENCIAS DE TRANSITO HOMOLOGAS)                      *
000400*         LONGITUD  : 80 BYTES                                  *
000500******************************************************************
000600* HISTORIAL DE CAMBIOS                                           *
000700* 15/03/2024  EDRD   CVM-0006   CREACION DEL LAYOUT ORIGINAL      *
000800* 10/08/2026  RCHV   CVM-0123   SE RETIRA EL FILLER DE RELLENO.   *
000900*                    EL ARCHIVO DE ORGANISMOS HOMOLOGOS LLEGA DE  *
001000*                    OTRO SISTEMA A 80 BYTES FIJOS Y LOS CUATRO    *
001100*                    CAMPOS YA CUBREN ESE LARGO; RELLENAR A 88     *
001200*                    DESCUADRABA LA LECTURA SECUENCIAL FIJA.       *
001300******************************************************************
001400 01  REG-CVUBI.
001500     05  UB-CODIGO                   PIC X(12).
001600*        MAYUSCULAS, BLANCOS INTERNOS CONVERTIDOS A GUION BAJO
001700     05  UB-MUNICIPIO                PIC X(20).
001800     05  UB-DEPARTAMENTO             PIC X(20).
001900     05  UB-NOMBRE                   PIC X(28).
