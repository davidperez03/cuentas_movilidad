000100******************************************************************
000200* FECHA       : 02/10/1995                                       *
000300* PROGRAMADOR : S. PAIZ GARCIA (SPAG)                            *
000400* APLICACION  : MOVILIDAD - CUENTAS VEHICULARES                  *
000500* PROGRAMA    : CVMB1C02                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : BARRIDO DE VENCIMIENTOS SOBRE EL MAESTRO DE      *
000800*             : PROCESOS (TRASLADOS/RADICACIONES) ABIERTOS.      *
000900*             : CALCULA DIAS RESTANTES CONTRA LA FECHA DE        *
001000*             : VENCIMIENTO (60 DIAS CALENDARIO DESDE EL TRAMITE)*
001100*             : CLASIFICA LA URGENCIA (VENCIDO/CRITICO/ALERTA/   *
001200*             : NORMAL), REESCRIBE EL MAESTRO DE PROCESOS CON LA *
001300*             : URGENCIA ACTUALIZADA Y EMITE EL REPORTE DE       *
001400*             : VENCIMIENTOS CON CORTE DE CONTROL POR BANDA.     *
001500* ARCHIVOS    : CVPROE=E,CVPROS=S,CVRPT2=S (PASO 2 DE 3 DEL       *
001600*             : REPORTE CONSOLIDADO)                             *
001700* PROGRAMA(S) : NO APLICA                                        *
001800* BPM/RATIONAL: 184402                                           *
001900* NOMBRE      : MOTOR DE MOVILIDAD DE CUENTAS VEHICULARES        *
002000******************************************************************
002100 IDENTIFICATION DIVISION.
002200 PROGRAM-ID.    CVMB1C02.
002300 AUTHOR.        S. PAIZ GARCIA.
002400 INSTALLATION.  DEPTO DE SISTEMAS - AUTORIDAD DE TRANSITO
002500                 Y MOVILIDAD.
002600 DATE-WRITTEN.  02/10/1995.
002700 DATE-COMPILED.
002800 SECURITY.      USO INTERNO - AUTORIDAD DE TRANSITO Y MOVILIDAD.
002900******************************************************************
003000*                   B I T A C O R A   D E   C A M B I O S        *
003100******************************************************************
003200* 02/10/1995  SPAG   CVM-0080  VERSION ORIGINAL. REPORTE DE      *
003300*                              VENCIMIENTOS PARA TRASLADOS Y     *
003400*                              RADICACIONES ABIERTOS.            *
003500* 17/04/1997  SPAG   CVM-0083  AGREGA BANDA DE URGENCIA (V/C/A/N)*
003600*                              Y CORTE DE CONTROL POR BANDA.     *
003700* 09/03/1999  RHTZ   CVM-0089  PRUEBAS Y2K SOBRE EL CALCULO DE   *
003800*                              DIAS RESTANTES Y VENTANA DE SIGLO.*
003900* 23/11/2001  MDVE   CVM-0095  CORRIGE ORDEN DEL CORTE, AHORA    *
004000*                              AGRUPA VENCIDOS DE PRIMERO.       *
004100* 08/06/2010  JMCA   CVM-0102  REESCRITURA DEL MAESTRO DE        *
004200*                              PROCESOS CON LA URGENCIA Y LOS    *
004300*                              DIAS RESTANTES YA ACTUALIZADOS.   *
004400* 14/02/2018  EDRD   CVM-0108  ESTADOS FINALES (TR/RA/DV) YA NO  *
004500*                              ENTRAN AL REPORTE DE VENCIMIENTOS.*
004600* 19/07/2024  JLPM   CVM-0111  ALINEA BANDAS DE URGENCIA CON EL  *
004700*                              NUEVO MANUAL DE PROCESOS U2/U3.   *
004800******************************************************************
004900 ENVIRONMENT DIVISION.
005000 CONFIGURATION SECTION.
005100 SPECIAL-NAMES.
005200     C01 IS TOP-OF-FORM.
005300 INPUT-OUTPUT SECTION.
005400 FILE-CONTROL.
005500     SELECT CVPROE   ASSIGN TO CVPROE
005600                     ORGANIZATION  IS SEQUENTIAL
005700                     FILE STATUS   IS FS-CVPROE.
005800     SELECT CVPROS   ASSIGN TO CVPROS
005900                     ORGANIZATION  IS SEQUENTIAL
006000                     FILE STATUS   IS FS-CVPROS.
006100     SELECT CVRPT2   ASSIGN TO CVRPT2
006200                     FILE STATUS   IS FS-CVRPT2.
006300     SELECT WORKPRO2 ASSIGN TO SORTWK1.
006400
006500 DATA DIVISION.
006600 FILE SECTION.
006700******************************************************************
006800*               DEFINICION DE ARCHIVOS A UTILIZAR                *
006900******************************************************************
007000 FD  CVPROE.
007100 01  REG-CVPRO-E                     PIC X(150).
007200 FD  CVPROS.
007300 01  REG-CVPRO-S                     PIC X(150).
007400 FD  CVRPT2
007500     REPORT IS CVM-REG-VENCIMIENTOS.
007600 SD  WORKPRO2.
007700 01  WORK-REG-PRO.
007800     05  WKPRO-RANGO              PIC 9(01) COMP.
007900         88  WKPRO-GRUPO-VENCIDO          VALUE 1.
008000         88  WKPRO-GRUPO-CRITICO          VALUE 2.
008100         88  WKPRO-GRUPO-ALERTA           VALUE 3.
008200         88  WKPRO-GRUPO-NORMAL           VALUE 4.
008300     05  WKPRO-PLACA              PIC X(06).
008400     05  WKPRO-TIPO               PIC X(01).
008500         88  WKPRO-ES-TRASLADO            VALUE 'T'.
008600         88  WKPRO-ES-RADICACION          VALUE 'R'.
008700     05  WKPRO-ORGANISMO          PIC X(12).
008800     05  WKPRO-FECHA-TRAMITE      PIC 9(08).
008900     05  WKPRO-FECHA-VENCE        PIC 9(08).
009000     05  WKPRO-DIAS-REST          PIC S9(04).
009100     05  WKPRO-URGENCIA           PIC X(01).
009200         88  WKPRO-URG-VENCIDO            VALUE 'V'.
009300         88  WKPRO-URG-CRITICO            VALUE 'C'.
009400         88  WKPRO-URG-ALERTA             VALUE 'A'.
009500         88  WKPRO-URG-NORMAL             VALUE 'N'.
009600     05  WKPRO-PORCENTAJE         PIC 9(03)V99.
009700     05  FILLER                   PIC X(15).
009800
009900******************************************************************
010000*                  MAQUETACION REPORTE DE SALIDA                 *
010100******************************************************************
010200 REPORT SECTION.
010300 RD  CVM-REG-VENCIMIENTOS
010400     CONTROLS ARE WKPRO-RANGO
010500     PAGE LIMIT IS 58
010600     HEADING 1
010700     FIRST DETAIL 7
010800     LAST DETAIL 50
010900     FOOTING 52.
011000******************************************************************
011100*                     MAQUETACION PAGE HEADER                    *
011200******************************************************************
011300 01  TYPE IS PH.
011400     02 LINE 1.
011500        03 COLUMN   1  PIC X(36) VALUE
011600           'AUTORIDAD DE TRANSITO Y MOVILIDAD'.
011700        03 COLUMN  40  PIC X(41) VALUE
011800           'REPORTE DE VENCIMIENTOS DE PROCESOS'.
011900        03 COLUMN  90  PIC X(06) VALUE 'PAGINA'.
012000        03 COLUMN  97  PIC Z(04) SOURCE PAGE-COUNTER
012100                                 IN CVM-REG-VENCIMIENTOS.
012200     02 LINE 2.
012300        03 COLUMN   1  PIC X(25) VALUE
012400           'CVMB1C02   00.19072024.R'.
012500        03 COLUMN  30  PIC X(20) VALUE 'FECHA DE CORRIDA   :'.
012600        03 COLUMN  51  PIC X(10) SOURCE WKS-FECHA-EDITADA.
012700     02 LINE 3.
012800        03 COLUMN   1  PIC X(100) VALUE ALL '='.
012900     02 LINE 4.
013000        03 COLUMN   1  PIC X(44) VALUE
013100           '* PLACA   TIPO        ORGANISMO    TRAMITE  '.
013200        03 COLUMN  45  PIC X(56) VALUE
013300           'VENCIMIENTO  DIAS RESTANTES  URGENCIA   PCT VENC      *'.
013400     02 LINE 5.
013500        03 COLUMN   1  PIC X(100) VALUE ALL '='.
013600******************************************************************
013700*                 MAQUETACION CORTE DE CONTROL (CH)              *
013800******************************************************************
013900 01  ENCAB-BANDA TYPE IS CH.
014000     02 LINE IS PLUS 1.
014100        03 COLUMN  40  PIC X(29) VALUE
014200           '---------- VENCIDOS ---------'
014300           PRESENT WHEN WKPRO-GRUPO-VENCIDO.
014400        03 COLUMN  40  PIC X(29) VALUE
014500           '---------- CRITICOS ---------'
014600           PRESENT WHEN WKPRO-GRUPO-CRITICO.
014700        03 COLUMN  40  PIC X(29) VALUE
014800           '---------- EN ALERTA --------'
014900           PRESENT WHEN WKPRO-GRUPO-ALERTA.
015000        03 COLUMN  40  PIC X(29) VALUE
015100           '---------- NORMALES ---------'
015200           PRESENT WHEN WKPRO-GRUPO-NORMAL.
015300******************************************************************
015400*                     MAQUETACION LINEA DETALLE                  *
015500******************************************************************
015600 01  LINEA-VENCIMIENTO TYPE IS DETAIL.
015700     02 LINE IS PLUS 1.
015800        03 COLUMN   3  PIC X(06) SOURCE WKPRO-PLACA.
015900        03 COLUMN  11  PIC X(10) VALUE 'TRASLADO'
016000                                  PRESENT WHEN WKPRO-ES-TRASLADO.
016100        03 COLUMN  11  PIC X(10) VALUE 'RADICACION'
016200                                  PRESENT WHEN WKPRO-ES-RADICACION.
016300        03 COLUMN  23  PIC X(12) SOURCE WKPRO-ORGANISMO.
016400        03 COLUMN  37  PIC 9999/99/99 SOURCE WKPRO-FECHA-TRAMITE.
016500        03 COLUMN  50  PIC 9999/99/99 SOURCE WKPRO-FECHA-VENCE.
016600        03 COLUMN  66  PIC -ZZZ9 SOURCE WKPRO-DIAS-REST.
016700        03 COLUMN  74  PIC X(09) VALUE 'VENCIDO'
016800                                  PRESENT WHEN WKPRO-URG-VENCIDO.
016900        03 COLUMN  74  PIC X(09) VALUE 'CRITICO'
017000                                  PRESENT WHEN WKPRO-URG-CRITICO.
017100        03 COLUMN  74  PIC X(09) VALUE 'ALERTA'
017200                                  PRESENT WHEN WKPRO-URG-ALERTA.
017300        03 COLUMN  74  PIC X(09) VALUE 'NORMAL'
017400                                  PRESENT WHEN WKPRO-URG-NORMAL.
017500        03 COLUMN  86  PIC ZZ9.99 SOURCE WKPRO-PORCENTAJE.
017600******************************************************************
017700*                   MAQUETACION CONTROL FOOTING (CF)             *
017800******************************************************************
017900 01  PIE-BANDA TYPE IS CONTROL FOOTING WKPRO-RANGO
018000     NEXT GROUP PLUS 2.
018100     02 LINE IS PLUS 1.
018200        03 COLUMN  40  PIC X(29) VALUE ALL '-'.
018300     02 LINE IS PLUS 1.
018400        03 COLUMN   3  PIC X(27) VALUE
018500           'TOTAL DE PROCESOS EN BANDA ='.
018600        03 TB COLUMN  31  PIC ZZZ9 COUNT OF LINEA-VENCIMIENTO.
018700******************************************************************
018800*                     MAQUETACION PAGE FOOTING                   *
018900******************************************************************
019000 01  TYPE IS PF.
019100     02 LINE PLUS 0.
019200        03 COLUMN   1   PIC X(08) VALUE 'PROGRAMA'.
019300        03 COLUMN  10   PIC X(08) VALUE 'CVMB1C02'.
019400        03 COLUMN  90   PIC X(06) VALUE 'PAGINA'.
019500        03 COLUMN  97   PIC Z(04) SOURCE PAGE-COUNTER IN
019600                                  CVM-REG-VENCIMIENTOS.
019700******************************************************************
019800*                     MAQUETACION REPORT FINAL (RF)               *
019900******************************************************************
020000 01  TYPE IS RF.
020100     02 LINE IS PLUS 1.
020200        03 COLUMN   1   PIC X(100) VALUE ALL '='.
020300     02 LINE IS PLUS 1.
020400        03 COLUMN   3   PIC X(34) VALUE
020500           'TOTAL GENERAL DE PROCESOS ABIERTOS='.
020600        03 COLUMN  38   PIC ZZZ9 SUM TB.
020700     02 LINE IS PLUS 2.
020800        03 COLUMN   3   PIC X(22) VALUE 'ESTA ES LA ULTIMA HOJA'.
020900        03 COLUMN  27   PIC X(23) VALUE 'ESTE REPORTE CONSTA DE '.
021000        03 COLUMN  50   PIC Z,ZZZ SOURCE PAGE-COUNTER IN
021100                                  CVM-REG-VENCIMIENTOS.
021200        03 COLUMN  57   PIC X(07) VALUE 'PAGINAS'.
021300
021400 WORKING-STORAGE SECTION.
021500******************************************************************
021600*                ESTADOS DE ARCHIVO (FILE STATUS)                 *
021700******************************************************************
021800 01  WKS-ARCHIVO-STATUS.
021900     05  FS-CVPROE               PIC X(02) VALUE '00'.
022000     05  FS-CVPROS               PIC X(02) VALUE '00'.
022100     05  FS-CVRPT2               PIC X(02) VALUE '00'.
022200 01  WKS-FIN-WORKFILE            PIC X(01) VALUE 'N'.
022300
022400******************************************************************
022500*                CONTADORES, LLAVES Y CONMUTADORES                *
022600******************************************************************
022700 01  WKS-PROGRAMA                PIC X(08) VALUE 'CVMB1C02'.
022800 01  WKS-FECHA-PROCESO           PIC 9(08) VALUE ZEROS.
022900 01  WKS-FECHA-PROCESO-DESGL REDEFINES WKS-FECHA-PROCESO.
023000     05  WKS-FP-ANIO             PIC 9(04).
023100     05  WKS-FP-MES              PIC 9(02).
023200     05  WKS-FP-DIA              PIC 9(02).
023300 01  WKS-FECHA-EDITADA           PIC X(10) VALUE SPACES.
023400
023500 01  WKS-CONTADORES.
023600     05  WKS-TOTAL-LEIDOS        PIC 9(06) COMP VALUE ZEROS.
023700     05  WKS-TOTAL-ABIERTOS      PIC 9(06) COMP VALUE ZEROS.
023800     05  WKS-TOTAL-FINALES       PIC 9(06) COMP VALUE ZEROS.
023900
024000******************************************************************
024100*       AREA DE TRABAJO (BUFFER) PARA EL PROCESO EN EVALUACION   *
024200******************************************************************
024300     COPY CVPRO REPLACING REG-CVPRO BY WS-CVPRO-ACTUAL-CAMPOS.
024400 01  WS-CVPRO-ACTUAL-R REDEFINES WS-CVPRO-ACTUAL-CAMPOS
024500                                PIC X(150).
024600
024700******************************************************************
024800*   CAMPOS DE TRABAJO PARA CONVERSION DE FECHAS A NUMERO JULIANO *
024900*   (SIN USO DE FUNCIONES INTRINSECAS - CALCULO ARITMETICO)      *
025000*   REUTILIZADO PARA LA FECHA DE TRAMITE/VENCIMIENTO Y LA FECHA  *
025100*   DE CORRIDA, UNA CONVERSION A LA VEZ (MISMO PATRON DE CVMB1C01*
025200******************************************************************
025300 01  WKS-FECHA-TRABAJO           PIC 9(08) VALUE ZEROS.
025400 01  WKS-FECHA-DESGLOSE REDEFINES WKS-FECHA-TRABAJO.
025500     05  WKS-FD-ANIO             PIC 9(04).
025600     05  WKS-FD-MES              PIC 9(02).
025700     05  WKS-FD-DIA              PIC 9(02).
025800 01  WKS-JULIANO                 PIC S9(09) COMP.
025900 01  WKS-JULIANO-VENCE           PIC S9(09) COMP.
026000 01  WKS-JULIANO-HOY             PIC S9(09) COMP.
026100 01  WKS-JULIANO-TRAMITE         PIC S9(09) COMP.
026200 01  WKS-JUL-A                   PIC S9(09) COMP.
026300 01  WKS-JUL-B                   PIC S9(09) COMP.
026400 01  WKS-JUL-C                   PIC S9(09) COMP.
026500 01  WKS-JUL-D                   PIC S9(09) COMP.
026600 01  WKS-JUL-E                   PIC S9(09) COMP.
026700 01  WKS-JUL-M                   PIC S9(09) COMP.
026800 01  WKS-JUL-Y                   PIC S9(09) COMP.
026900 01  WKS-DIAS-RESTANTES          PIC S9(04) COMP VALUE ZEROS.
027000******************************************************************
027100*   PORCENTAJE TRANSCURRIDO DEL PLAZO (U2/U3 - CVM-0116): CUANTO *
027200*   DEL PERIODO TRAMITE-VENCIMIENTO YA PASO, AL MOMENTO DE CORRER*
027300*   ESTE REPORTE. SE ACOTA ENTRE 00.00 Y 100.00.                 *
027400******************************************************************
027500 01  WKS-DIAS-TOTALES-PERIODO    PIC S9(05) COMP VALUE ZEROS.
027600 01  WKS-PORCENTAJE-TRANSCURRIDO PIC S9(03)V99 COMP VALUE ZEROS.
027700
027800 PROCEDURE DIVISION.
027900******************************************************************
028000 100-SECCION-PRINCIPAL SECTION.
028100     PERFORM 110-ABRIR-ARCHIVOS
028200     PERFORM 120-VERIFICAR-APERTURA
028300     PERFORM 130-EDITAR-FECHA-CORRIDA
028400     PERFORM 200-PROCESAR-Y-ORDENAR
028500     PERFORM 800-IMPRIMIR-RESUMEN-CONSOLA
028600     PERFORM 900-CERRAR-ARCHIVOS
028700     STOP RUN.
028800 100-SECCION-PRINCIPAL-E. EXIT.
028900
029000 110-ABRIR-ARCHIVOS SECTION.
029100     ACCEPT WKS-FECHA-PROCESO FROM SYSIN
029200     INITIALIZE WKS-CONTADORES
029300     OPEN INPUT  CVPROE
029400     OPEN OUTPUT CVPROS CVRPT2
029500     INITIATE CVM-REG-VENCIMIENTOS.
029600 110-ABRIR-ARCHIVOS-E. EXIT.
029700
029800 120-VERIFICAR-APERTURA SECTION.
029900     IF FS-CVPROE NOT = '00' OR FS-CVPROS NOT = '00'
030000        OR FS-CVRPT2 NOT = '00'
030100        DISPLAY '*** CVMB1C02 - ERROR EN APERTURA DE ARCHIVOS ***'
030200           UPON CONSOLE
030300        MOVE 91 TO RETURN-CODE
030400        STOP RUN
030500     END-IF.
030600 120-VERIFICAR-APERTURA-E. EXIT.
030700
030800******************************************************************
030900*    ARMA LA FECHA DE CORRIDA EN FORMATO DD/MM/AAAA PARA EL       *
031000*    ENCABEZADO DEL REPORTE (SIN FUNCIONES INTRINSECAS)          *
031100******************************************************************
031200 130-EDITAR-FECHA-CORRIDA SECTION.
031300     STRING WKS-FP-DIA  '/' WKS-FP-MES '/' WKS-FP-ANIO
031400            DELIMITED BY SIZE INTO WKS-FECHA-EDITADA.
031500 130-EDITAR-FECHA-CORRIDA-E. EXIT.
031600
031700******************************************************************
031800*    ORDENA LOS PROCESOS ABIERTOS POR BANDA DE URGENCIA Y PLACA  *
031900*    (VENCIDOS PRIMERO, LUEGO CRITICOS, ALERTA Y NORMALES) PARA  *
032000*    PODER HACER EL CORTE DE CONTROL DEL REPORTE                 *
032100******************************************************************
032200 200-PROCESAR-Y-ORDENAR SECTION.
032300     SORT WORKPRO2 ON ASCENDING KEY WKPRO-RANGO
032400                      ASCENDING KEY WKPRO-PLACA
032500        INPUT  PROCEDURE IS 210-CARGAR-WORKFILE
032600                            THRU 230-EVALUAR-PROCESO-E
032700        OUTPUT PROCEDURE IS 250-GENERAR-REPORTE
032800                            THRU 270-GENERAR-DETALLE-E.
032900 200-PROCESAR-Y-ORDENAR-E. EXIT.
033000
033100 210-CARGAR-WORKFILE SECTION.
033200     PERFORM 220-LEER-PROCESO.
033300 210-CARGAR-WORKFILE-E. EXIT.
033400
033500 220-LEER-PROCESO SECTION.                                        CVM0111
033600     READ CVPROE
033700         AT END MOVE 99 TO FS-CVPROE
033800     END-READ
033900     IF FS-CVPROE = '00'
034000        MOVE REG-CVPRO-E TO WS-CVPRO-ACTUAL-R
034100     END-IF.
034200 220-LEER-PROCESO-E. EXIT.
034300
034400******************************************************************
034500*   POR CADA PROCESO LEIDO: SI ESTA EN ESTADO FINAL (TR/RA/DV)   *
034600*   PASA AL MAESTRO ACTUALIZADO SIN RECALCULAR; SI ESTA ABIERTO *
034700*   SE LE CALCULA LA URGENCIA Y ENTRA AL REPORTE (CVM-0108)     *
034800*   26/07/2024  JLPM  CVM-0115  CONVERTIDA A RANGO PERFORM/GO TO *
034900*                     SOBRE 210/220/230 PARA LA CARGA DEL SORT.  *
035000******************************************************************
035100 230-EVALUAR-PROCESO SECTION.                                     CVM0108
035200     IF FS-CVPROE NOT = '00'
035300        GO TO 230-EVALUAR-PROCESO-E
035400     END-IF
035500     ADD 1 TO WKS-TOTAL-LEIDOS
035600     IF PR-ESTADO-FINAL
035700        ADD 1 TO WKS-TOTAL-FINALES
035800     ELSE
035900        ADD 1 TO WKS-TOTAL-ABIERTOS
036000        PERFORM 500-CALCULAR-DIAS-RESTANTES
036100        PERFORM 505-CALCULAR-PORCENTAJE-TRANSCURRIDO
036200        PERFORM 510-CLASIFICAR-URGENCIA
036300        PERFORM 240-CONSTRUIR-REGISTRO-WORK
036400        RELEASE WORK-REG-PRO
036500     END-IF
036600     MOVE WS-CVPRO-ACTUAL-R TO REG-CVPRO-S
036700     WRITE REG-CVPRO-S
036800     PERFORM 220-LEER-PROCESO
036900     GO TO 230-EVALUAR-PROCESO.
037000 230-EVALUAR-PROCESO-E. EXIT.
037100
037200 240-CONSTRUIR-REGISTRO-WORK SECTION.
037300     MOVE PR-PLACA            TO WKPRO-PLACA
037400     MOVE PR-TIPO              TO WKPRO-TIPO
037500     MOVE PR-ORGANISMO         TO WKPRO-ORGANISMO
037600     MOVE PR-FECHA-TRAMITE     TO WKPRO-FECHA-TRAMITE
037700     MOVE PR-FECHA-VENCIMIENTO TO WKPRO-FECHA-VENCE
037800     MOVE WKS-DIAS-RESTANTES   TO WKPRO-DIAS-REST
037900     MOVE PR-URGENCIA          TO WKPRO-URGENCIA
038000     EVALUATE TRUE
038100        WHEN PR-URGE-VENCIDO
038200           MOVE 1 TO WKPRO-RANGO
038300        WHEN PR-URGE-CRITICO
038400           MOVE 2 TO WKPRO-RANGO
038500        WHEN PR-URGE-ALERTA
038600           MOVE 3 TO WKPRO-RANGO
038700        WHEN OTHER
038800           MOVE 4 TO WKPRO-RANGO
038900     END-EVALUATE
039000     MOVE WKS-PORCENTAJE-TRANSCURRIDO TO WKPRO-PORCENTAJE.
039100 240-CONSTRUIR-REGISTRO-WORK-E. EXIT.
039200
039300******************************************************************
039400*   DIAS-RESTANTES = JULIANO(VENCIMIENTO) - JULIANO(HOY)          *
039500*   (U2/U3 - REGLA DE VENCIMIENTO A 60 DIAS CALENDARIO, CVM-0030) *
039600******************************************************************
039700 500-CALCULAR-DIAS-RESTANTES SECTION.
039800     MOVE PR-FECHA-VENCIMIENTO TO WKS-FECHA-TRABAJO
039900     PERFORM 520-FECHA-A-JULIANO
040000     MOVE WKS-JULIANO TO WKS-JULIANO-VENCE
040100     MOVE WKS-FECHA-PROCESO TO WKS-FECHA-TRABAJO
040200     PERFORM 520-FECHA-A-JULIANO
040300     MOVE WKS-JULIANO TO WKS-JULIANO-HOY
040400     COMPUTE WKS-DIAS-RESTANTES =
040500             WKS-JULIANO-VENCE - WKS-JULIANO-HOY
040600     MOVE WKS-DIAS-RESTANTES TO PR-DIAS-RESTANTES.
040700 500-CALCULAR-DIAS-RESTANTES-E. EXIT.
040800
040900******************************************************************
041000*   PORCENTAJE TRANSCURRIDO = (HOY - TRAMITE) / (VENCE - TRAMITE)*
041100*   X 100, ACOTADO ENTRE 00.00 Y 100.00 (CVM-0116)               *
041200******************************************************************
041300 505-CALCULAR-PORCENTAJE-TRANSCURRIDO SECTION.
041400     MOVE PR-FECHA-TRAMITE TO WKS-FECHA-TRABAJO
041500     PERFORM 520-FECHA-A-JULIANO
041600     MOVE WKS-JULIANO TO WKS-JULIANO-TRAMITE
041700     COMPUTE WKS-DIAS-TOTALES-PERIODO =
041800             WKS-JULIANO-VENCE - WKS-JULIANO-TRAMITE
041900     IF WKS-DIAS-TOTALES-PERIODO > ZERO
042000        COMPUTE WKS-PORCENTAJE-TRANSCURRIDO ROUNDED =
042100                ((WKS-JULIANO-HOY - WKS-JULIANO-TRAMITE) * 100) /
042200                WKS-DIAS-TOTALES-PERIODO
042300     ELSE
042400        MOVE ZERO TO WKS-PORCENTAJE-TRANSCURRIDO
042500     END-IF
042600     IF WKS-PORCENTAJE-TRANSCURRIDO < ZERO
042700        MOVE ZERO TO WKS-PORCENTAJE-TRANSCURRIDO
042800     END-IF
042900     IF WKS-PORCENTAJE-TRANSCURRIDO > 100
043000        MOVE 100 TO WKS-PORCENTAJE-TRANSCURRIDO
043100     END-IF.
043200 505-CALCULAR-PORCENTAJE-TRANSCURRIDO-E. EXIT.
043300
043400******************************************************************
043500*   BANDAS: VENCIDO < 0 ; CRITICO 0-3 ; ALERTA 4-7 ; NORMAL > 7  *
043600******************************************************************
043700 510-CLASIFICAR-URGENCIA SECTION.
043800     EVALUATE TRUE
043900        WHEN WKS-DIAS-RESTANTES < 0
044000           MOVE 'V' TO PR-URGENCIA
044100        WHEN WKS-DIAS-RESTANTES <= 3
044200           MOVE 'C' TO PR-URGENCIA
044300        WHEN WKS-DIAS-RESTANTES <= 7
044400           MOVE 'A' TO PR-URGENCIA
044500        WHEN OTHER
044600           MOVE 'N' TO PR-URGENCIA
044700     END-EVALUATE.
044800 510-CLASIFICAR-URGENCIA-E. EXIT.
044900
045000 520-FECHA-A-JULIANO SECTION.
045100     COMPUTE WKS-JUL-A = (14 - WKS-FD-MES) / 12
045200     COMPUTE WKS-JUL-Y = WKS-FD-ANIO + 4800 - WKS-JUL-A
045300     COMPUTE WKS-JUL-M = WKS-FD-MES + (12 * WKS-JUL-A) - 3
045400     COMPUTE WKS-JULIANO =
045500             WKS-FD-DIA
045600           + ((153 * WKS-JUL-M + 2) / 5)
045700           + (365 * WKS-JUL-Y)
045800           + (WKS-JUL-Y / 4)
045900           - (WKS-JUL-Y / 100)
046000           + (WKS-JUL-Y / 400)
046100           - 32045.
046200 520-FECHA-A-JULIANO-E. EXIT.
046300
046400******************************************************************
046500*   RUTINA DE SALIDA DEL SORT: GENERA UNA LINEA POR CADA PROCESO *
046600*   ABIERTO, YA ORDENADO POR BANDA DE URGENCIA Y PLACA           *
046700******************************************************************
046800 250-GENERAR-REPORTE SECTION.
046900     PERFORM 260-LEER-WORKFILE.
047000 250-GENERAR-REPORTE-E. EXIT.
047100
047200 260-LEER-WORKFILE SECTION.
047300     RETURN WORKPRO2
047400         AT END MOVE 'S' TO WKS-FIN-WORKFILE
047500     END-RETURN.
047600 260-LEER-WORKFILE-E. EXIT.
047700* 10/08/2026  JLPM   CVM-0117   CONVERTIDA A RANGO PERFORM/GO TO
047800*                              SOBRE 250/260/270 (OUTPUT PROC.
047900*                              DEL SORT), MISMO PATRON QUE LA
048000*                              CARGA DE ENTRADA (210/220/230).
048100 270-GENERAR-DETALLE SECTION.
048200     IF WKS-FIN-WORKFILE = 'S'
048300        GO TO 270-GENERAR-DETALLE-E
048400     END-IF
048500     GENERATE LINEA-VENCIMIENTO
048600     PERFORM 260-LEER-WORKFILE
048700     GO TO 270-GENERAR-DETALLE.
048800 270-GENERAR-DETALLE-E. EXIT.
048900
049000 800-IMPRIMIR-RESUMEN-CONSOLA SECTION.
049100     DISPLAY '-------------------------------------------------'
049200        UPON CONSOLE
049300     DISPLAY '   CVMB1C02 - RESUMEN DEL BARRIDO DE VENCIMIENTOS '
049400        UPON CONSOLE
049500     DISPLAY '-------------------------------------------------'
049600        UPON CONSOLE
049700     DISPLAY ' PROCESOS LEIDOS     : ' WKS-TOTAL-LEIDOS
049800        UPON CONSOLE
049900     DISPLAY ' PROCESOS ABIERTOS   : ' WKS-TOTAL-ABIERTOS
050000        UPON CONSOLE
050100     DISPLAY ' PROCESOS EN ESTADO FINAL (NO REPORTADOS) : '
050200              WKS-TOTAL-FINALES
050300        UPON CONSOLE
050400     DISPLAY '-------------------------------------------------'
050500        UPON CONSOLE.
050600 800-IMPRIMIR-RESUMEN-CONSOLA-E. EXIT.
050700
050800 900-CERRAR-ARCHIVOS SECTION.
050900     TERMINATE CVM-REG-VENCIMIENTOS
051000     CLOSE CVPROE CVPROS CVRPT2.
051100 900-CERRAR-ARCHIVOS-E. EXIT.
