000100******************************************************************
000200*         COPY CVPRO  -  REGISTRO DE PROCESO (TRASLADO/         *
000300*         RADICACION) DE CUENTAS VEHICULARES                    *
000400*         LONGITUD  : 150 BYTES                                 *
000500******************************************************************
000600* HISTORIAL DE CAMBIOS                                           *
000700* 14/03/2024  EDRD   CVM-0002   CREACION DEL LAYOUT ORIGINAL      *
000800* 22/06/2024  EDRD   CVM-0021   AGREGA PR-URGENCIA/PR-DIAS-REST.  *
000900* 26/07/2024  JLPM   CVM-0115   AGREGA PR-FUE-RECIBIDO PARA GATE  *
001000*                              DE REVISION EN RADICACION.         *
001100******************************************************************
001200 01  REG-CVPRO.
001300     05  PR-PLACA                    PIC X(06).
001400     05  PR-TIPO                     PIC X(01).
001500         88  PR-TIPO-TRASLADO               VALUE 'T'.
001600         88  PR-TIPO-RADICACION             VALUE 'R'.
001700     05  PR-ORGANISMO                PIC X(12).
001800     05  PR-FECHA-TRAMITE            PIC 9(08).
001900     05  PR-FECHA-VENCIMIENTO        PIC 9(08).
002000     05  PR-FUNC-INICIA              PIC X(12).
002100     05  PR-ESTADO                   PIC X(02).
002200*        TRASLADO : EN RV CN TR DV    RADICACION : PE RE RV CN RA DV
002300         88  PR-ENVIADO                     VALUE 'EN'.
002400         88  PR-PENDIENTE                   VALUE 'PE'.
002500         88  PR-RECIBIDO                    VALUE 'RE'.
002600         88  PR-REVISADO                    VALUE 'RV'.
002700         88  PR-CON-NOVEDAD                 VALUE 'CN'.
002800         88  PR-TRASLADADO                  VALUE 'TR'.
002900         88  PR-RADICADO                    VALUE 'RA'.
003000         88  PR-DEVUELTO                    VALUE 'DV'.
003100         88  PR-ESTADO-FINAL                VALUE 'TR' 'RA' 'DV'.
003200     05  PR-FUNC-ACTUAL              PIC X(12).
003300     05  PR-FECHA-ULT-ACT            PIC 9(08).
003400     05  PR-URGENCIA                 PIC X(01).
003500         88  PR-URGE-VENCIDO                VALUE 'V'.
003600         88  PR-URGE-CRITICO                VALUE 'C'.
003700         88  PR-URGE-ALERTA                 VALUE 'A'.
003800         88  PR-URGE-NORMAL                 VALUE 'N'.
003900     05  PR-DIAS-RESTANTES           PIC S9(04).
004000     05  PR-FUE-RECIBIDO             PIC X(01).
004100         88  PR-YA-FUE-RECIBIDO             VALUE 'S'.
004200     05  FILLER                      PIC X(75).
