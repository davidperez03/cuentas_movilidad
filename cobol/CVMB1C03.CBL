000100******************************************************************
000200* FECHA       : 22/09/1997                                       *
000300* PROGRAMADOR : M. DE VALLE ESCOBAR (MDVE)                       *
000400* APLICACION  : MOVILIDAD - CUENTAS VEHICULARES                  *
000500* PROGRAMA    : CVMB1C03                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : BARRIDO DE ANTIGUEDAD DE NOVEDADES (INCIDENCIAS) *
000800*             : REPORTADAS SOBRE TRASLADOS/RADICACIONES. CALCULA *
000900*             : DIAS DESDE EL REPORTE Y, SI PROCEDE, DIAS DE     *
001000*             : RESOLUCION; CLASIFICA ATENCION INMEDIATA Y       *
001100*             : NOVEDADES ESTANCADAS (30 DIAS O MAS SIN RESOLVER)*
001200* ARCHIVOS    : CVNOVE=E,CVRPT3=S (PASO 3 DE 3 DEL REPORTE       *
001300*             : CONSOLIDADO)                                     *
001400* PROGRAMA(S) : NO APLICA                                        *
001500* BPM/RATIONAL: 196115                                           *
001600* NOMBRE      : BARRIDO DE ANTIGUEDAD DE NOVEDADES               *
001700******************************************************************
001800 IDENTIFICATION DIVISION.
001900 PROGRAM-ID.    CVMB1C03.
002000 AUTHOR.        M. DE VALLE ESCOBAR.
002100 INSTALLATION.  DEPTO DE SISTEMAS - AUTORIDAD DE TRANSITO
002200                 Y MOVILIDAD.
002300 DATE-WRITTEN.  22/09/1997.
002400 DATE-COMPILED.
002500 SECURITY.      USO INTERNO - AUTORIDAD DE TRANSITO Y MOVILIDAD.
002600******************************************************************
002700*                   B I T A C O R A   D E   C A M B I O S        *
002800******************************************************************
002900* 22/09/1997  MDVE   CVM-0090  VERSION ORIGINAL, SOLO CONTEO DE  *
003000*                              DIAS DESDE REPORTE.                *
003100* 05/04/1998  MDVE   CVM-0094  AGREGA TIEMPO DE RESOLUCION Y     *
003200*                              ESTADO RESUELTA/REABIERTA.         *
003300* 09/03/1999  RHTZ   CVM-0098  PRUEBAS Y2K SOBRE EL CALCULO DE   *
003400*                              DIAS DE ANTIGUEDAD Y VENTANA DE   *
003500*                              SIGLO EN FECHA DE REPORTE.          *
003600* 14/11/2003  JMCA   CVM-0103  BANDERA DE ATENCION INMEDIATA POR *
003700*                              PRIORIDAD ALTA/CRITICA O MAS DE 3 *
003800*                              DIAS EN ESTADO PENDIENTE.           *
003900* 21/06/2010  SPAG   CVM-0106  BANDERA DE NOVEDAD ESTANCADA (30  *
004000*                              DIAS O MAS SIN RESOLVER).           *
004100* 17/02/2017  EDRD   CVM-0109  TOTALES POR PRIORIDAD EN EL        *
004200*                              RESUMEN DE FIN DE CORRIDA.          *
004300* 19/07/2024  JLPM   CVM-0112  CONTEO SEPARADO DE ATENCION        *
004400*                              INMEDIATA Y ESTANCADAS.             *
004500* 22/11/2024  RCHV   CVM-0121  COLUMNA PLACA EN EL DETALLE TOMABA  *
004600*                              EL CAMPO EQUIVOCADO (NV-PROCESO);   *
004700*                              SE CORRIGE A NV-PLACA.               *
004800* 10/08/2026  RCHV   CVM-0126  LA LINEA DE DETALLE NO MOSTRABA LA  *
004900*                              CAUSA DE LA NOVEDAD (NV-TIPO); SOLO *
005000*                              EL CONTEXTO TRASLADO/RADICACION.     *
005100*                              SE AGREGA COLUMNA CATEGORIA (DRIVEN *
005200*                              POR NV-TIPO) Y SE RENOMBRA LA VIEJA *
005300*                              COLUMNA A PROCESO PARA NO CONFUNDIR. *
005400******************************************************************
005500 ENVIRONMENT DIVISION.
005600 CONFIGURATION SECTION.
005700* 10/08/2026  JLPM   CVM-0117   RETIRA CLASS CVM-LETRA/CVM-DIGITO
005800*                              DE SPECIAL-NAMES (NO SE USABAN EN
005900*                              ESTE PROGRAMA, COPIADAS DEL C01);
006000*                              DEJA SOLO EL CONTROL DE IMPRESORA.
006100 SPECIAL-NAMES.
006200     C01 IS TOP-OF-FORM.
006300 INPUT-OUTPUT SECTION.
006400 FILE-CONTROL.
006500     SELECT CVNOVE  ASSIGN TO CVNOVE
006600                    ORGANIZATION  IS SEQUENTIAL
006700                    FILE STATUS   IS FS-CVNOVE.
006800     SELECT CVRPT3  ASSIGN TO CVRPT3
006900                    ORGANIZATION  IS LINE SEQUENTIAL
007000                    FILE STATUS   IS FS-CVRPT3.
007100
007200 DATA DIVISION.
007300 FILE SECTION.
007400******************************************************************
007500*               DEFINICION DE ARCHIVOS A UTILIZAR                *
007600******************************************************************
007700 FD  CVNOVE
007800     LABEL RECORD IS STANDARD
007900     RECORDING MODE IS F.
008000 01  REG-CVNOVE                     PIC X(200).
008100
008200 FD  CVRPT3
008300     LABEL RECORD IS STANDARD
008400     RECORDING MODE IS F.
008500 01  REG-CVRPT3                     PIC X(132).
008600
008700 WORKING-STORAGE SECTION.
008800******************************************************************
008900*                ESTADOS DE ARCHIVO (FILE STATUS)                 *
009000******************************************************************
009100 01  WKS-ARCHIVO-STATUS.
009200     05  FS-CVNOVE               PIC X(02) VALUE '00'.
009300     05  FS-CVRPT3               PIC X(02) VALUE '00'.
009400
009500******************************************************************
009600*                CONTADORES, LLAVES Y CONMUTADORES                *
009700******************************************************************
009800 01  WKS-PROGRAMA                PIC X(08) VALUE 'CVMB1C03'.
009900 01  WKS-FECHA-PROCESO           PIC 9(08) VALUE ZEROS.
010000 01  WKS-FECHA-PROCESO-DESGL REDEFINES WKS-FECHA-PROCESO.
010100     05  WKS-FP-ANIO             PIC 9(04).
010200     05  WKS-FP-MES              PIC 9(02).
010300     05  WKS-FP-DIA              PIC 9(02).
010400
010500
010600 01  WKS-CONTADORES.
010700     05  WKS-TOTAL-LEIDAS        PIC 9(06) COMP.
010800     05  WKS-TOTAL-ATENCION      PIC 9(06) COMP.
010900     05  WKS-TOTAL-ESTANCADAS    PIC 9(06) COMP.
011000     05  WKS-CTA-BAJA            PIC 9(06) COMP.
011100     05  WKS-CTA-MEDIA           PIC 9(06) COMP.
011200     05  WKS-CTA-ALTA            PIC 9(06) COMP.
011300     05  WKS-CTA-CRITICA         PIC 9(06) COMP.
011400
011500******************************************************************
011600*            REGISTRO DE NOVEDAD (FD EN PLANO, 200 BYTES)        *
011700******************************************************************
011800 COPY CVNOV REPLACING REG-CVNOV BY WS-CVNOV-ACTUAL-CAMPOS.
011900 01  WS-CVNOV-ACTUAL-R REDEFINES WS-CVNOV-ACTUAL-CAMPOS
012000                            PIC X(200).
012100
012200******************************************************************
012300*      ARITMETICA DE FECHAS (JULIANO, SIN FUNCIONES INTRINSECAS) *
012400******************************************************************
012500 01  WKS-FECHA-TRABAJO           PIC 9(08) VALUE ZEROS.
012600 01  WKS-FECHA-DESGLOSE REDEFINES WKS-FECHA-TRABAJO.
012700     05  WKS-FD-ANIO             PIC 9(04).
012800     05  WKS-FD-MES              PIC 9(02).
012900     05  WKS-FD-DIA              PIC 9(02).
013000 01  WKS-JULIANO                 PIC S9(09) COMP.
013100 01  WKS-JULIANO-REPORTE         PIC S9(09) COMP.
013200 01  WKS-JULIANO-RESOLUCION      PIC S9(09) COMP.
013300 01  WKS-JULIANO-HOY             PIC S9(09) COMP.
013400 01  WKS-JUL-A                   PIC S9(09) COMP.
013500 01  WKS-JUL-M                   PIC S9(09) COMP.
013600 01  WKS-JUL-Y                   PIC S9(09) COMP.
013700 01  WKS-DIAS-ANTIGUEDAD         PIC S9(05) COMP VALUE ZEROS.
013800 01  WKS-DIAS-RESOLUCION         PIC S9(05) COMP VALUE ZEROS.
013900 01  WKS-NOV-ATIENDE-YA          PIC X(01) VALUE 'N'.
014000     88  WKS-REQUIERE-ATENCION           VALUE 'S'.
014100 01  WKS-NOV-ESTANCADA           PIC X(01) VALUE 'N'.
014200     88  WKS-ES-ESTANCADA                VALUE 'S'.
014300
014400******************************************************************
014500*                     LINEA DE REPORTE (132 COL)                 *
014600******************************************************************
014700 01  WKS-LINEA-REPORTE           PIC X(132) VALUE SPACES.
014800 01  WKS-LINEA-DETALLE.
014900     05  WKS-LD-CODIGO            PIC X(17).
015000     05  FILLER                   PIC X(01).
015100     05  WKS-LD-PLACA             PIC X(06).
015200     05  FILLER                   PIC X(01).
015300     05  WKS-LD-CATEGORIA         PIC X(11).
015400     05  FILLER                   PIC X(01).
015500     05  WKS-LD-PROCESO           PIC X(11).
015600     05  FILLER                   PIC X(01).
015700     05  WKS-LD-PRIORIDAD         PIC X(08).
015800     05  FILLER                   PIC X(01).
015900     05  WKS-LD-ESTADO            PIC X(11).
016000     05  FILLER                   PIC X(01).
016100     05  WKS-LD-ANTIGUEDAD        PIC X(22).
016200     05  FILLER                   PIC X(01).
016300     05  WKS-LD-ATENCION          PIC X(15).
016400 01  WKS-ANTIGUEDAD-EDITADA       PIC ---,--9.
016500 01  WKS-GUIONES                 PIC X(100) VALUE ALL '-'.
016600
016700 PROCEDURE DIVISION.
016800******************************************************************
016900 100-SECCION-PRINCIPAL SECTION.
017000     PERFORM 110-ABRIR-ARCHIVOS
017100     PERFORM 120-VERIFICAR-APERTURA
017200     PERFORM 150-ENCABEZADO-REPORTE
017300     PERFORM 220-LEER-NOVEDAD THRU 230-EVALUAR-NOVEDAD-E
017400     PERFORM 800-IMPRIMIR-TOTALES
017500     PERFORM 900-CERRAR-ARCHIVOS
017600     STOP RUN.
017700 100-SECCION-PRINCIPAL-E. EXIT.
017800
017900 110-ABRIR-ARCHIVOS SECTION.
018000     ACCEPT WKS-FECHA-PROCESO FROM SYSIN
018100     INITIALIZE WKS-CONTADORES
018200     OPEN INPUT  CVNOVE
018300     OPEN OUTPUT CVRPT3.
018400 110-ABRIR-ARCHIVOS-E. EXIT.
018500
018600 120-VERIFICAR-APERTURA SECTION.
018700     IF FS-CVNOVE NOT = '00' OR FS-CVRPT3 NOT = '00'
018800        DISPLAY '*** CVMB1C03 - ERROR EN APERTURA DE ARCHIVOS ***'
018900           UPON CONSOLE
019000        MOVE 91 TO RETURN-CODE
019100        STOP RUN
019200     END-IF.
019300 120-VERIFICAR-APERTURA-E. EXIT.
019400
019500 150-ENCABEZADO-REPORTE SECTION.
019600     MOVE SPACES TO WKS-LINEA-REPORTE
019700     MOVE
019800     'AUTORIDAD DE TRANSITO Y MOVILIDAD - RESUMEN DE NOVEDADES'
019900        TO WKS-LINEA-REPORTE
020000     WRITE REG-CVRPT3 FROM WKS-LINEA-REPORTE
020100     MOVE WKS-GUIONES(1:100) TO WKS-LINEA-REPORTE
020200     WRITE REG-CVRPT3 FROM WKS-LINEA-REPORTE
020300     STRING 'CODIGO' ' ' 'PLACA ' ' ' 'CATEGORIA' ' ' 'PROCESO'
020400            ' ' 'PRIORIDAD' ' ' 'ESTADO' ' '
020500            'ANTIGUEDAD/RESOLUCION' ' '
020600            'ATENCION' DELIMITED BY SIZE INTO WKS-LINEA-REPORTE
020700     WRITE REG-CVRPT3 FROM WKS-LINEA-REPORTE
020800     MOVE WKS-GUIONES(1:100) TO WKS-LINEA-REPORTE
020900     WRITE REG-CVRPT3 FROM WKS-LINEA-REPORTE.
021000 150-ENCABEZADO-REPORTE-E. EXIT.
021100
021200******************************************************************
021300*                L E C T U R A   D E   N O V E D A D E S         *
021400******************************************************************
021500 220-LEER-NOVEDAD SECTION.
021600     READ CVNOVE
021700         AT END MOVE 99 TO FS-CVNOVE
021800     END-READ
021900     IF FS-CVNOVE = '00'
022000        MOVE REG-CVNOVE TO WS-CVNOV-ACTUAL-R
022100     END-IF.
022200 220-LEER-NOVEDAD-E. EXIT.
022300
022400* 10/08/2026  JLPM   CVM-0117   CONVERTIDA A RANGO PERFORM/GO TO
022500*                              SOBRE 220/230 PARA LA CARGA DE
022600*                              NOVEDADES (ANTES PERFORM...UNTIL).
022700 230-EVALUAR-NOVEDAD SECTION.
022800     IF FS-CVNOVE NOT = '00'
022900        GO TO 230-EVALUAR-NOVEDAD-E
023000     END-IF
023100        ADD 1 TO WKS-TOTAL-LEIDAS
023200        PERFORM 500-CALCULAR-ANTIGUEDAD
023300        PERFORM 510-CLASIFICAR-NOVEDAD
023400        PERFORM 610-ACUMULAR-PRIORIDAD
023500        PERFORM 690-ESCRIBIR-LINEA-DETALLE
023600        PERFORM 220-LEER-NOVEDAD
023700     GO TO 230-EVALUAR-NOVEDAD.
023800 230-EVALUAR-NOVEDAD-E. EXIT.
023900
024000******************************************************************
024100*     ANTIGUEDAD EN DIAS Y, SI RESUELTA, TIEMPO DE RESOLUCION     *
024200******************************************************************
024300 500-CALCULAR-ANTIGUEDAD SECTION.
024400     MOVE NV-FECHA-REPORTE TO WKS-FECHA-TRABAJO
024500     PERFORM 520-FECHA-A-JULIANO
024600     MOVE WKS-JULIANO TO WKS-JULIANO-REPORTE
024700     MOVE WKS-FECHA-PROCESO TO WKS-FECHA-TRABAJO
024800     PERFORM 520-FECHA-A-JULIANO
024900     MOVE WKS-JULIANO TO WKS-JULIANO-HOY
025000     COMPUTE WKS-DIAS-ANTIGUEDAD =
025100             WKS-JULIANO-HOY - WKS-JULIANO-REPORTE
025200     IF NV-RESUELTA OR NV-EN-REVISION OR NV-REABIERTA
025300        IF NV-FECHA-RESOLUCION NOT = ZEROS
025400           MOVE NV-FECHA-RESOLUCION TO WKS-FECHA-TRABAJO
025500           PERFORM 520-FECHA-A-JULIANO
025600           MOVE WKS-JULIANO TO WKS-JULIANO-RESOLUCION
025700           COMPUTE WKS-DIAS-RESOLUCION =
025800                   WKS-JULIANO-RESOLUCION - WKS-JULIANO-REPORTE
025900        END-IF
026000     END-IF.
026100 500-CALCULAR-ANTIGUEDAD-E. EXIT.
026200
026300******************************************************************
026400*         BANDERAS DE ATENCION INMEDIATA Y DE ESTANCAMIENTO       *
026500******************************************************************
026600 510-CLASIFICAR-NOVEDAD SECTION.                                  CVM0112
026700     MOVE 'N' TO WKS-NOV-ATIENDE-YA
026800     MOVE 'N' TO WKS-NOV-ESTANCADA
026900     IF NV-REQUIERE-ACCION
027000        IF NV-PRIORIDAD-URGE OR WKS-DIAS-ANTIGUEDAD > 3
027100           MOVE 'S' TO WKS-NOV-ATIENDE-YA
027200           ADD 1 TO WKS-TOTAL-ATENCION
027300        END-IF
027400     END-IF
027500     IF NOT NV-RESUELTA AND WKS-DIAS-ANTIGUEDAD >= 30
027600        MOVE 'S' TO WKS-NOV-ESTANCADA
027700        ADD 1 TO WKS-TOTAL-ESTANCADAS
027800     END-IF.
027900 510-CLASIFICAR-NOVEDAD-E. EXIT.
028000
028100 610-ACUMULAR-PRIORIDAD SECTION.
028200     EVALUATE TRUE
028300        WHEN NV-PRIORIDAD-BAJA
028400           ADD 1 TO WKS-CTA-BAJA
028500        WHEN NV-PRIORIDAD-MEDIA
028600           ADD 1 TO WKS-CTA-MEDIA
028700        WHEN NV-PRIORIDAD-ALTA
028800           ADD 1 TO WKS-CTA-ALTA
028900        WHEN NV-PRIORIDAD-CRITICA
029000           ADD 1 TO WKS-CTA-CRITICA
029100     END-EVALUATE.
029200 610-ACUMULAR-PRIORIDAD-E. EXIT.
029300
029400 520-FECHA-A-JULIANO SECTION.
029500     COMPUTE WKS-JUL-A = (14 - WKS-FD-MES) / 12
029600     COMPUTE WKS-JUL-Y = WKS-FD-ANIO + 4800 - WKS-JUL-A
029700     COMPUTE WKS-JUL-M = WKS-FD-MES + (12 * WKS-JUL-A) - 3
029800     COMPUTE WKS-JULIANO =
029900             WKS-FD-DIA
030000           + ((153 * WKS-JUL-M + 2) / 5)
030100           + (365 * WKS-JUL-Y)
030200           + (WKS-JUL-Y / 4)
030300           - (WKS-JUL-Y / 100)
030400           + (WKS-JUL-Y / 400)
030500           - 32045.
030600 520-FECHA-A-JULIANO-E. EXIT.
030700
030800******************************************************************
030900*                  IMPRESION DE LINEA DE DETALLE                 *
031000******************************************************************
031100 690-ESCRIBIR-LINEA-DETALLE SECTION.
031200     MOVE SPACES TO WKS-LINEA-DETALLE
031300     MOVE NV-CODIGO      TO WKS-LD-CODIGO
031400     MOVE NV-PLACA       TO WKS-LD-PLACA
031500     EVALUATE TRUE
031600        WHEN NV-DOC-FALTANTE
031700           MOVE 'DOC FALTA'    TO WKS-LD-CATEGORIA
031800        WHEN NV-DOC-INCORRECTO
031900           MOVE 'DOC INCORR'   TO WKS-LD-CATEGORIA
032000        WHEN NV-INFO-INCONSISTENTE
032100           MOVE 'INCONSIST'    TO WKS-LD-CATEGORIA
032200        WHEN NV-FIRMA-FALTANTE
032300           MOVE 'FALTA FIRM'   TO WKS-LD-CATEGORIA
032400        WHEN NV-FECHA-INCORRECTA
032500           MOVE 'FECHA INC'    TO WKS-LD-CATEGORIA
032600        WHEN NV-DATOS-INCOMPLETOS
032700           MOVE 'DATOS INC'    TO WKS-LD-CATEGORIA
032800        WHEN NV-SOAT-VENCIDO
032900           MOVE 'SOAT VENC'    TO WKS-LD-CATEGORIA
033000        WHEN NV-REVISION-VENCIDA
033100           MOVE 'REVIS VENC'   TO WKS-LD-CATEGORIA
033200        WHEN NV-OTRA
033300           MOVE 'OTRA'         TO WKS-LD-CATEGORIA
033400        WHEN OTHER
033500           MOVE 'DESCONOCIDA'  TO WKS-LD-CATEGORIA
033600     END-EVALUATE
033700     EVALUATE TRUE
033800        WHEN NV-EN-TRASLADO
033900           MOVE 'TRASLADO'   TO WKS-LD-PROCESO
034000        WHEN NV-EN-RADICACION
034100           MOVE 'RADICACION' TO WKS-LD-PROCESO
034200        WHEN OTHER
034300           MOVE 'DESCONOCIDO' TO WKS-LD-PROCESO
034400     END-EVALUATE
034500     EVALUATE TRUE
034600        WHEN NV-PRIORIDAD-BAJA
034700           MOVE 'BAJA'     TO WKS-LD-PRIORIDAD
034800        WHEN NV-PRIORIDAD-MEDIA
034900           MOVE 'MEDIA'    TO WKS-LD-PRIORIDAD
035000        WHEN NV-PRIORIDAD-ALTA
035100           MOVE 'ALTA'     TO WKS-LD-PRIORIDAD
035200        WHEN NV-PRIORIDAD-CRITICA
035300           MOVE 'CRITICA'  TO WKS-LD-PRIORIDAD
035400     END-EVALUATE
035500     EVALUATE TRUE
035600        WHEN NV-PENDIENTE
035700           MOVE 'PENDIENTE'  TO WKS-LD-ESTADO
035800        WHEN NV-EN-REVISION
035900           MOVE 'EN REVISION' TO WKS-LD-ESTADO
036000        WHEN NV-RESUELTA
036100           MOVE 'RESUELTA'   TO WKS-LD-ESTADO
036200        WHEN NV-REABIERTA
036300           MOVE 'REABIERTA'  TO WKS-LD-ESTADO
036400     END-EVALUATE
036500     IF NV-RESUELTA
036600        MOVE WKS-DIAS-RESOLUCION TO WKS-ANTIGUEDAD-EDITADA
036700        STRING 'RESUELTA EN ' WKS-ANTIGUEDAD-EDITADA ' DIAS'
036800               DELIMITED BY SIZE INTO WKS-LD-ANTIGUEDAD
036900     ELSE
037000        MOVE WKS-DIAS-ANTIGUEDAD TO WKS-ANTIGUEDAD-EDITADA
037100        STRING WKS-ANTIGUEDAD-EDITADA ' DIAS SIN RESOLVER'
037200               DELIMITED BY SIZE INTO WKS-LD-ANTIGUEDAD
037300     END-IF
037400     IF WKS-REQUIERE-ATENCION
037500        MOVE 'INMEDIATA' TO WKS-LD-ATENCION
037600     ELSE
037700        IF WKS-ES-ESTANCADA
037800           MOVE 'ESTANCADA' TO WKS-LD-ATENCION
037900        ELSE
038000           MOVE 'NORMAL'    TO WKS-LD-ATENCION
038100        END-IF
038200     END-IF
038300     MOVE SPACES TO WKS-LINEA-REPORTE
038400     MOVE WKS-LINEA-DETALLE TO WKS-LINEA-REPORTE
038500     WRITE REG-CVRPT3 FROM WKS-LINEA-REPORTE.
038600 690-ESCRIBIR-LINEA-DETALLE-E. EXIT.
038700
038800******************************************************************
038900*                    TOTALES DE FIN DE CORRIDA                   *
039000******************************************************************
039100 800-IMPRIMIR-TOTALES SECTION.                                    CVM0109
039200     MOVE WKS-GUIONES(1:100)                TO WKS-LINEA-REPORTE
039300     WRITE REG-CVRPT3 FROM WKS-LINEA-REPORTE
039400     MOVE SPACES                            TO WKS-LINEA-REPORTE
039500     STRING 'NOVEDADES LEIDAS          : ' WKS-TOTAL-LEIDAS
039600            DELIMITED BY SIZE INTO WKS-LINEA-REPORTE
039700     WRITE REG-CVRPT3 FROM WKS-LINEA-REPORTE
039800     MOVE SPACES                            TO WKS-LINEA-REPORTE
039900     STRING 'PRIORIDAD BAJA            : ' WKS-CTA-BAJA
040000            DELIMITED BY SIZE INTO WKS-LINEA-REPORTE
040100     WRITE REG-CVRPT3 FROM WKS-LINEA-REPORTE
040200     MOVE SPACES                            TO WKS-LINEA-REPORTE
040300     STRING 'PRIORIDAD MEDIA           : ' WKS-CTA-MEDIA
040400            DELIMITED BY SIZE INTO WKS-LINEA-REPORTE
040500     WRITE REG-CVRPT3 FROM WKS-LINEA-REPORTE
040600     MOVE SPACES                            TO WKS-LINEA-REPORTE
040700     STRING 'PRIORIDAD ALTA            : ' WKS-CTA-ALTA
040800            DELIMITED BY SIZE INTO WKS-LINEA-REPORTE
040900     WRITE REG-CVRPT3 FROM WKS-LINEA-REPORTE
041000     MOVE SPACES                            TO WKS-LINEA-REPORTE
041100     STRING 'PRIORIDAD CRITICA         : ' WKS-CTA-CRITICA
041200            DELIMITED BY SIZE INTO WKS-LINEA-REPORTE
041300     WRITE REG-CVRPT3 FROM WKS-LINEA-REPORTE
041400     MOVE SPACES                            TO WKS-LINEA-REPORTE
041500     STRING 'REQUIEREN ATENCION INMED. : ' WKS-TOTAL-ATENCION
041600            DELIMITED BY SIZE INTO WKS-LINEA-REPORTE
041700     WRITE REG-CVRPT3 FROM WKS-LINEA-REPORTE
041800     MOVE SPACES                            TO WKS-LINEA-REPORTE
041900     STRING 'NOVEDADES ESTANCADAS      : ' WKS-TOTAL-ESTANCADAS
042000            DELIMITED BY SIZE INTO WKS-LINEA-REPORTE
042100     WRITE REG-CVRPT3 FROM WKS-LINEA-REPORTE.
042200 800-IMPRIMIR-TOTALES-E. EXIT.
042300
042400 900-CERRAR-ARCHIVOS SECTION.
042500     CLOSE CVNOVE CVRPT3.
042600 900-CERRAR-ARCHIVOS-E. EXIT.
