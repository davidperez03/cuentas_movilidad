000100******************************************************************
000200*               COPY CVMAE  -  MAESTRO DE CUENTAS VEHICULARES    *
000300*               APLICACION  : MOVILIDAD - CUENTAS VEHICULARES    *
000400*               LONGITUD    : 120 BYTES                          *
000500******************************************************************
000600* HISTORIAL DE CAMBIOS                                           *
000700* FECHA       INIC   NUM-REQ    DESCRIPCION                      *
000800* ----------  ----   -------    -------------------------------- *
000900* 14/03/2024  EDRD   CVM-0001   CREACION DEL LAYOUT ORIGINAL      *
001000* 02/05/2024  EDRD   CVM-0014   AGREGA AM-NUM-ASIGNACIONES        *
001100* 19/07/2024  JLPM   CVM-0029   VALIDACION COHERENCIA DE ESTADOS  *
001200* 10/08/2026  RCHV   CVM-0125   LOS CAMPOS CON NOMBRE SUMABAN 63   *
001300*                    BYTES Y EL FILLER 59, PARA 122; 2 BYTES MAS   *
001400*                    DE LOS 120 DECLARADOS ARRIBA Y USADOS EN LOS  *
001500*                    BUFFERS FIJOS DE CVMB1C01. SE ACORTA EL       *
001600*                    FILLER A 57 PARA CUADRAR LOS 120 BYTES.       *
001700******************************************************************
001800 01  REG-CVMAE.
001900*--------------------------------------------------------------*
002000*    LLAVE DEL REGISTRO : PLACA NORMALIZADA EN MAYUSCULAS       *
002100     05  AM-PLACA                    PIC X(06).
002200     05  AM-NUMERO-CUENTA            PIC X(13).
002300*        FORMATO AAAAMMDD + 5 DIGITOS DE SECUENCIA DIARIA
002400     05  AM-TIPO-SERVICIO            PIC X(02).
002500         88  AM-SERVICIO-PARTICULAR        VALUE 'PA'.
002600         88  AM-SERVICIO-PUBLICO           VALUE 'SP'.
002700         88  AM-SERVICIO-OFICIAL           VALUE 'OF'.
002800         88  AM-SERVICIO-ESPECIAL          VALUE 'ES'.
002900     05  AM-FECHA-CREACION           PIC 9(08).
003000     05  AM-FUNC-CREADOR             PIC X(12).
003100     05  AM-ESTADO                   PIC X(02).
003200         88  AM-ESTADO-ACTIVA               VALUE 'AC'.
003300         88  AM-ESTADO-INACTIVA             VALUE 'IN'.
003400         88  AM-ESTADO-EN-TRASLADO          VALUE 'ET'.
003500         88  AM-ESTADO-EN-RADICACION        VALUE 'ER'.
003600     05  AM-PROC-ANTERIOR            PIC X(02).
003700         88  AM-ANT-NINGUNO                 VALUE 'NI'.
003800         88  AM-ANT-TRASLADO-COMPLETO       VALUE 'TC'.
003900         88  AM-ANT-TRASLADO-DEVUELTO       VALUE 'TD'.
004000         88  AM-ANT-RADICACION-COMPLETA     VALUE 'RC'.
004100         88  AM-ANT-RADICACION-DEVUELTA     VALUE 'RD'.
004200     05  AM-TRASLADO-ACTIVO          PIC X(01).
004300         88  AM-TRASLADO-EN-CURSO           VALUE 'S'.
004400     05  AM-RADICACION-ACTIVA        PIC X(01).
004500         88  AM-RADICACION-EN-CURSO         VALUE 'S'.
004600     05  AM-FUNC-ACTUAL              PIC X(12).
004700     05  AM-NUM-ASIGNACIONES         PIC 9(04).
004800     05  FILLER                      PIC X(57).
